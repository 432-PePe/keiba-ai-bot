000100*******************************************
000200*                                          *
000300*  Record Definition For Past Performance *
000400*           History File                  *
000500*   Keyed by Rac-Id + Hrs-Number + Seq-No *
000600*   PERF-COUNT occurrences follow each    *
000700*   horse entry, most recent start first  *
000800*******************************************
000900*  File size 41 bytes.
001000*
001100* 05/01/26 vbc - Created.
001200* 09/01/26 vbc - Prf-Prize-Money added, units of 10,000 yen.
001250* 19/01/26 vbc - Filler pad added, line up with Hrs/Rac records.
001300*
001400 01  HR-Perf-Record.
001500     03  Prf-Race-Id           pic x(8).
001600     03  Prf-Hrs-Number        pic 9(2).
001700*    1 = last start, 2 = one before that etc
001800     03  Prf-Seq-No            pic 9(2).
001900     03  Prf-Finish-Pos        pic 9(2).
002000     03  Prf-Field-Size        pic 9(2).
002100     03  Prf-Distance-M        pic 9(4).
002200     03  Prf-Surface           pic x(4).
002300     03  Prf-Class             pic x(6).
002400*    month of that start, for ai040 seasonal-form lookup
002500     03  Prf-Month             pic 9(2).
002600*    closing 600m time, seconds, for ai010 speed component
002700     03  Prf-Last-3f-Time      pic 9(2)v9(1).
002800*    prize won, units of 10,000 yen
002900     03  Prf-Prize-Money       pic 9(5).
002950     03  filler                pic x(1).
003000*
