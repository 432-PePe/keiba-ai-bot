000100*******************************************
000200*                                          *
000300*  Working Storage For File Status Bytes  *
000400*   Used By hrrate.cbl For Every Select   *
000500*******************************************
000600*
000700* 05/01/26 vbc - Created.
000800*
000900 01  HR-File-Status-Ws.
001000     03  Fs-Race-File          pic x(2).
001100         88  Fs-Race-Ok                  value "00".
001200         88  Fs-Race-Eof                 value "10".
001300     03  Fs-Horse-File         pic x(2).
001400         88  Fs-Horse-Ok                 value "00".
001500         88  Fs-Horse-Eof                value "10".
001600     03  Fs-Perf-File          pic x(2).
001700         88  Fs-Perf-Ok                  value "00".
001800         88  Fs-Perf-Eof                 value "10".
001900     03  Fs-Report-File        pic x(2).
002000         88  Fs-Report-Ok                value "00".
002050     03  filler                pic x(1).
002100*
