000100*    Horse entry input file
000200 fd  Horse-File.
000300 copy "wshrhrs.cob".
000400*
