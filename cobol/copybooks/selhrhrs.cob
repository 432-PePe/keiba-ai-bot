000100*    Horse entry input, sorted by Rac-Id + Hrs-Number
000200     select  Horse-File   assign       "HORSEFILE"
000300                          organization line sequential
000400                          status       Fs-Horse-File.
000500*
