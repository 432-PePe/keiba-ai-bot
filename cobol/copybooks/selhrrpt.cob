000100*    Recommendation report, 132 columns, line sequential
000200     select  Report-File  assign       "REPORTFILE"
000300                          organization line sequential
000400                          status       Fs-Report-File.
000500*
