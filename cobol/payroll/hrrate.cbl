000100 identification          division.
000200*===================================
000300*
000400 program-id.             hrrate.
000500 author.                 V B Coen.
000600 installation.           Applewood Computers.
000700 date-written.           01/05/1987.
000800 date-compiled.
000900 security.               Copyright (C) 1987 - 2026 & later, V B Coen.
001000*                        Distributed under the GNU General Public
001100*                        License. See the file COPYING for details.
001200*
001300*****************************************************************
001400*                                                                *
001500*           Horse-Race Rating & Investment Recommendation       *
001600*                        Nightly Batch Run                      *
001700*                                                                *
001800*    Uses RW (Report Writer for the recommendation report)      *
001900*                                                                *
002000*****************************************************************
002100*
002200*    Remarks.   Scores every runner on a race card across eight
002300*               weighted modules (Basic, Jockey/Trainer,
002400*               Performance-Rate, Bloodline, Ability, Dark-Horse,
002500*               Market-Efficiency, Pre-Race), validates each race,
002600*               judges class-challenge, integrates a final score,
002700*               sizes bets by a damped Kelly criterion against a
002800*               fixed daily budget and prints the recommendation
002900*               report, one section per race, with grand totals.
003000*
003100*    Files used :
003200*               racefile.   Race header input.
003300*               horsefile.  Horse entry input.
003400*               perffile.   Past-performance input.
003500*               reportfile. Recommendation report, 132 col, print.
003600*
003700*    Called Modules.
003800*               None.
003900*
004000*    Functions used:
004100*               None - FUNCTION words are not used in this shop.
004200*
004300*    Error messages used.
004400*               None - bad races are REJECTED on the report, not
004500*               aborted.
004600*
004700* Change Log.
004800* -----------
004900* 01/05/87 vbc - 1.0.00 Created - first cut, Basic module only.
005000* 14/05/87 vbc          Added Challenge judgment & class table.
005100* 22/05/87 vbc          Added Jockey/Trainer module.
005200* 30/05/87 vbc          Added Performance-Rate module, stddev calc.
005300* 09/06/87 vbc          Added Bloodline module & sire table.
005400* 19/06/87 vbc          Added Ability module.
005500* 28/06/87 vbc          Added Dark-Horse module.
005600* 03/07/87 vbc          Added Market-Efficiency module.
005700* 11/07/87 vbc          Added Pre-Race-Info module.
005800* 20/07/87 vbc          Added Integrated-Output & sort.
005900* 01/08/87 vbc          Added Investment Calculator, Kelly sizing.
006000* 15/08/87 vbc          First live run against Nakayama card - ok.
006100* 02/11/87 wjp          Fixed Rank-Letter boundary at 88.00 (CR 114).
006200* 19/03/88 wjp          Fixed same-condition score distance compare.
006300* 07/09/89 vbc          Widened Horse-Tbl to 18 runners (CR 201).
006400* 23/01/91 tlk          Corrected bigDefeatRate to use ">= 10th".
006500* 11/06/93 vbc          Corrected budget scaling truncation (CR 266).
006600* 14/02/95 tlk          Added dark-horse expected-value cap.
006700* 30/10/98 wjp          Y2K - Date-Written widened, run-date now
006800*                       accepted ccyy/mm/dd throughout (CR 349).
006900* 18/01/99 wjp          Y2K sign-off - no other 2-digit years found.
007000* 30/09/03 vbc          Corrected Kelly cap to apply after damping.
007100* 16/04/24 vbc          Copyright notice updated, supersedes all
007200*                       prior notices.
007300* 12/01/26 vbc          Corrected market-efficiency pattern-score
007400*                       support-rate formula (CR 512).
007500* 25/01/26 vbc          REJECTED races now print a dummy pick line
007600*                       instead of being dropped from the report.
007700* 02/02/26 vbc          Dark-Horse module corrected to use the spec's
007800*                       weighted-sum score, its own inefficiency test
007900*                       and hidden/condition sub-scores, and a gated
008000*                       top-3-by-score pick list (CR 533).
008100* 02/02/26 vbc          Investment Calculator corrected - WIN and
008200*                       PLACE Kelly bets now sized per candidate, the
008300*                       dark-horse win-prob discount, popularity
008400*                       confidence bonus and joint risk test wired in,
008500*                       sub-threshold bets dropped (CR 533).
008600* 02/09/26 vbc          Bloodline distance aptitude, the four Ability
008700*                       sub-scores, Market-Efficiency's value/
008800*                       movement/pattern scores and module weights,
008900*                       zz080's theoretical win-rate and the race
009000*                       grade-letter ladder all corrected against the
009100*                       rating spec; added ak010's value-opportunity
009200*                       pick list (CR 541).
009300* 02/16/26 vbc          Integrated-Output now scores a non-candidate's
009400*                       dark-horse component at 50, not its raw zero;
009500*                       Dark-Horse race mean now divides by the
009600*                       candidate count; Pre-Race Info's paddock,
009700*                       weight, change, weather and betting-move
009800*                       scores all corrected to spec, weight/change
009900*                       were cross-wired (CR 547).
010000*
010100*****************************************************************
010200* Copyright Notice.
010300* ****************
010400*
010500* This notice supersedes all prior copyright notices & was
010600* updated 2024-04-16.
010700*
010800* This program and its data layouts are the property of V B Coen,
010900* 1987-2026 and later, and are licensed for personal and business
011000* use only; repackaging, resale, rental or hire require the prior
011100* written consent of the copyright holder.
011200*
011300* This program is distributed in the hope that it will be useful,
011400* but WITHOUT ANY WARRANTY; without even the implied warranty of
011500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
011600*****************************************************************
011700*
011800 environment             division.
011900*===================================
012000*
012100 configuration            section.
012200 special-names.
012300     c01 is top-of-form.
012400*
012500 input-output            section.
012600 file-control.
012700 copy "selhrrac.cob".
012800 copy "selhrhrs.cob".
012900 copy "selhrprf.cob".
013000 copy "selhrrpt.cob".
013100*
013200 data                    division.
013300*===================================
013400*
013500 file section.
013600*
013700 copy "fdhrrac.cob".
013800 copy "fdhrhrs.cob".
013900 copy "fdhrprf.cob".
014000*
014100 fd  report-file
014200     reports are hr-recommendation-report.
014300*
014400 working-storage section.
014500*-----------------------
014600 77  prog-name               pic x(17) value "hrrate  (1.0.00)".
014700*
014800 copy "wshrfil.cob".
014900 copy "wshrcon.cob".
015000 copy "wshrwrk.cob".
015100 copy "wshrdtl.cob".
015200 copy "wshrbet.cob".
015300*
015400*    Race header, carried forward in ws since the fd record is
015500*    overwritten the moment the look-ahead read for the next race
015600*    header family happens (none at present, but kept for safety).
015700 01  ws-race-head-ws.
015800     03  whd-race-id           pic x(8).
015900     03  whd-race-name         pic x(30).
016000     03  whd-track-name        pic x(10).
016100     03  whd-race-class        pic x(6).
016200     03  whd-distance-m        pic 9(4).
016300     03  whd-surface           pic x(4).
016400     03  whd-track-cond        pic x(4).
016500     03  whd-weather           pic x(4).
016600     03  whd-start-time        pic x(5).
016700     03  whd-horse-count       pic 9(2).
016800     03  whd-race-month        pic 9(2).
016900     03  whd-valid-text        pic x(10).
017000     03  filler                pic x(5).
017100*
017200*    Run date, Y2K-widened - wjp 30/10/98
017300 01  ws-run-date-ws.
017400     03  ws-run-date           pic 9(8).
017500     03  ws-run-date-r redefines ws-run-date.
017600         05  ws-run-ccyy       pic 9(4).
017700         05  ws-run-mm         pic 9(2).
017800         05  ws-run-dd         pic 9(2).
017900     03  ws-run-date-edit      pic x(10).
018000     03  filler                pic x(1).
018100*
018200*    Truncate-to-100-yen helper - CR 266, 11/06/93 vbc
018300 01  ws-trunc-ws.
018400     03  ws-trunc-value        pic 9(7)v99   comp-3.
018500     03  ws-trunc-value-r redefines ws-trunc-value.
018600         05  ws-trunc-hundreds pic 9(5).
018700         05  ws-trunc-rest     pic 9(2)v99.
018800     03  filler                pic x(1).
018900*
019000*    Score-split helper, 2-decimal report edit
019100 01  ws-score-edit-ws.
019200     03  ws-score-value        pic 9(3)v99   comp-3.
019300     03  ws-score-value-r redefines ws-score-value.
019400         05  ws-score-whole    pic 9(3).
019500         05  ws-score-dec      pic 99.
019600     03  filler                pic x(1).
019700*
019800 01  ws-scratch.
019900     03  ws-sum1               pic s9(5)v9999 comp-3.
020000     03  ws-sum2               pic s9(5)v9999 comp-3.
020100     03  ws-sum-sq             pic s9(7)v9999 comp-3.
020200     03  ws-mean               pic s9(5)v9999 comp-3.
020300     03  ws-cnt1               pic 9(3)       comp.
020400     03  ws-cnt2               pic 9(3)       comp.
020500     03  ws-cnt3               pic 9(3)       comp.
020600     03  ws-temp-score         pic s9(5)v99   comp-3.
020700     03  ws-temp-score2        pic s9(5)v99   comp-3.
020800     03  ws-race-level         pic 9          comp.
020900     03  ws-horse-level        pic 9          comp.
021000     03  ws-diff               pic s9         comp.
021100     03  ws-band               pic x(7).
021200     03  ws-season             pic x(6).
021300     03  ws-pos-score          pic 99         comp.
021400     03  ws-win-rate           pic s9v9999    comp-3.
021500     03  ws-place-rate         pic s9v9999    comp-3.
021600     03  ws-big-defeat-rate    pic s9v9999    comp-3.
021700     03  ws-big-defeat-cnt     pic 9(3)       comp.
021800     03  ws-stddev             pic s9(5)v9999 comp-3.
021900     03  ws-b                  pic s9v9999    comp-3.
022000     03  ws-q                  pic s9v9999    comp-3.
022100     03  ws-kelly-f            pic s9v9999    comp-3.
022200     03  ws-damped-f           pic s9v9999    comp-3.
022300     03  ws-est-odds           pic s9(3)v9    comp-3.
022400     03  ws-win-prob           pic s9v9999    comp-3.
022500     03  ws-place-prob         pic s9v9999    comp-3.
022600     03  ws-place-odds         pic s9(3)v9    comp-3.
022700     03  ws-popularity-bonus   pic s9v99      comp-3.
022800     03  ws-bet-type-in        pic x(5).
022900     03  ws-bet-odds-in        pic s9(3)v9    comp-3.
023000     03  ws-bet-prob-in        pic s9v9999    comp-3.
023100     03  ws-bet-mult-in        pic 9v9        comp-3.
023200     03  ws-bet-confidence     pic 9v99       comp-3.
023300     03  ws-bet-risk           pic x(6).
023400     03  ws-budget-total       pic 9(7)v99    comp-3.
023500     03  ws-budget-scale       pic 9v9999     comp-3.
023600     03  ws-high-risk-cnt      pic 9          comp.
023700     03  ws-best-pos           pic 99         comp.
023800     03  ws-best-idx           pic 99         comp.
023900     03  ws-cand-idx           pic 99         comp.
024000     03  ws-swap-idx           pic 99         comp.
024100     03  ws-sqrt-in            pic s9(5)v9999 comp-3.
024200     03  ws-sqrt-out           pic s9(5)v9999 comp-3.
024300     03  ws-sqrt-prev          pic s9(5)v9999 comp-3.
024400     03  ws-sqrt-idx           pic 9          comp.
024500     03  ws-h                  pic 99         comp.
024600     03  ws-p                  pic 99         comp.
024700     03  ws-candidate-tbl      occurs 6 times indexed by cd-idx.
024800         05  wcd-horse-idx     pic 99         comp.
024900         05  wcd-source        pic x(1).
025000*                                B = basic top-3, D = dark horse
025100     03  ws-candidate-cnt      pic 9          comp.
025200     03  ws-class-code-in      pic x(6).
025300     03  ws-class-level-out    pic 9          comp.
025400     03  ws-found-flag         pic x(1).
025500     03  ws-factor-cnt         pic 9          comp.
025600     03  ws-risk-cnt           pic 9          comp.
025700     03  ws-inefficiency       pic s9(3)v99   comp-3.
025800     03  ws-theo-odds-dark     pic s9(3)v9    comp-3.
025900     03  ws-dark-score-rate    pic s9v9999    comp-3.
026000     03  ws-change-rate        pic s9v9999    comp-3.
026100     03  ws-support-rate       pic s9v9999    comp-3.
026200     03  ws-value-ratio        pic s9(3)v99   comp-3.
026300     03  ws-fair-odds          pic s9(5)v99   comp-3.
026400     03  ws-fp-in              pic 99         comp.
026500     03  ws-fs-in              pic 99         comp.
026600     03  ws-surf-score         pic s9(3)v99   comp-3.
026700     03  ws-compat-score       pic s9(3)v99   comp-3.
026800     03  ws-dist-fit-adj       pic s9(3)      comp-3.
026900     03  ws-half-fs            pic 99         comp.
027000     03  ws-top-1              pic s9(3)v99   comp-3.
027100     03  ws-top-2              pic s9(3)v99   comp-3.
027200     03  ws-top-3              pic s9(3)v99   comp-3.
027300     03  ws-fit-perfect        pic x(1).
027400     03  ws-fit-good           pic x(1).
027500     03  ws-fit-any            pic x(1).
027600     03  ws-top3-prior         pic x(1).
027700     03  ws-has-starts         pic x(1).
027800     03  ws-dist-diff          pic s9(4)      comp.
027900     03  ws-band-dist-in       pic 9(4)       comp.
028000     03  ws-race-band          pic x(7).
028100     03  ws-fit-found          pic x(1).
028200     03  ws-sire-code-in       pic x(2).
028300     03  ws-sire-idx-out       pic 9          comp.
028400     03  ws-sire-found         pic x(1).
028500     03  ws-class-score        pic s9(3)v99    comp-3.
028600     03  ws-mating-score       pic s9(3)v99    comp-3.
028700     03  ws-theo-win-rate      pic s9v9999     comp-3.
028800     03  ws-field-basis        pic 99          comp.
028900     03  ws-field-factor       pic 9v9999      comp-3.
029000     03  ws-wt-in              pic s9v9999     comp-3.
029100     03  ws-score-in           pic s9(3)v99    comp-3.
029200     03  ws-wt-change          pic s9(2)       comp.
029300     03  ws-odds-move          pic s9(3)v9     comp-3.
029400     03  ws-bet-swap.
029500         05  ws-bs-horse-idx   pic 99          comp.
029600         05  ws-bs-bet-type    pic x(5).
029700         05  ws-bs-amount      pic 9(5)        comp-3.
029800         05  ws-bs-kelly-frac  pic 9v9999      comp-3.
029900         05  ws-bs-exp-value   pic s9v99       comp-3.
030000         05  ws-bs-confidence  pic 9v99        comp-3.
030100         05  ws-bs-risk-level  pic x(6).
030200         05  filler            pic x(1).
030300     03  filler                pic x(1).
030400*
030500 report section.
030600****************
030700*
030800 rd  hr-recommendation-report
030900     control      race-id
031000     page limit   58 lines
031100     heading      1
031200     first detail 5
031300     last  detail 54
031400     footing      56.
031500*
031600 01  hr-page-head     type page heading.
031700     03  line 1.
031800         05  col   1   pic x(34) value
031900             "Horse-Race Rating & Investment Rec".
032000         05  col  96   pic x(10) source ws-run-date-edit.
032100     03  line 2.
032200         05  col   1   pic x(30) value
032300             "Nightly Batch Run - Applewood".
032400         05  col 120   pic x(6)  value "Page ".
032500         05  col 126   pic zz9   source page-counter.
032600     03  line 4.
032700         05  col   1   pic x(18) value "Race     Name".
032800         05  col  30   pic x(12) value "Track".
032900         05  col  43   pic x(7)  value "Class".
033000         05  col  51   pic x(5)  value "Dist".
033100         05  col  57   pic x(6)  value "Surf".
033200         05  col  64   pic x(6)  value "Going".
033300         05  col  71   pic x(6)  value "Wthr".
033400         05  col  78   pic x(3)  value "Hc".
033500*
033600 01  hr-race-head     type control heading race-id.
033700     03  line + 2.
033800         05  col   1   pic x(8)  source whd-race-id.
033900         05  col  10   pic x(20) source whd-race-name.
034000         05  col  31   pic x(10) source whd-track-name.
034100         05  col  43   pic x(6)  source whd-race-class.
034200         05  col  51   pic 9(4)  source whd-distance-m.
034300         05  col  57   pic x(4)  source whd-surface.
034400         05  col  64   pic x(4)  source whd-track-cond.
034500         05  col  71   pic x(4)  source whd-weather.
034600         05  col  78   pic 99    source whd-horse-count.
034700     03  line + 1.
034800         05  col   1   pic x(12) value "Validation:".
034900         05  col  14   pic x(10) source whd-valid-text.
035000*
035100 01  hr-pick-detail   type detail.
035200     03  line + 1.
035300         05  col   1   pic x(8)  source det-race-id.
035400         05  col  11   pic x(2)  source det-mark.
035500         05  col  15   pic 9(2)  source det-horse-number.
035600         05  col  19   pic x(20) source det-horse-name.
035700         05  col  41   pic zz9.99 source det-final-score.
035800         05  col  50   pic x(2)  source det-rank-letter.
035900         05  col  55   pic x(10) source det-invest-flag.
036000*
036100 01  hr-bet-detail    type detail.
036200     03  line + 1.
036300         05  col   1   pic x(8)  source bet-race-id.
036400         05  col  11   pic x(20) source bet-horse-name.
036500         05  col  33   pic x(5)  source bet-type.
036600         05  col  40   pic zzzz9 source bet-amount.
036700         05  col  48   pic 9.9999 source bet-kelly-fraction.
036800         05  col  58   pic -9.99 source bet-expected-value.
036900         05  col  66   pic x(6)  source bet-risk-level.
037000*
037100 01  hr-race-foot     type control footing race-id.
037200     03  line + 1.
037300         05  col   1   pic x(20) value "Race stake, yen ....".
037400         05  col  25   pic zzzz9 source tot-race-stake.
037500*
037600 01  hr-grand-foot     type control footing final.
037700     03  line + 2.
037800         05  col   1   pic x(26) value "Races read ..............".
037900         05  col  29   pic zzzz9 source tot-races-read.
038000     03  line + 1.
038100         05  col   1   pic x(26) value "Races rejected ...........".
038200         05  col  29   pic zzzz9 source tot-races-rejected.
038300     03  line + 1.
038400         05  col   1   pic x(26) value "Horses evaluated .........".
038500         05  col  29   pic zzzzz9 source tot-horses-evaluated.
038600     03  line + 1.
038700         05  col   1   pic x(26) value "Bet lines ................".
038800         05  col  29   pic zzzz9 source tot-bet-lines.
038900     03  line + 1.
039000         05  col   1   pic x(26) value "Total stake, yen ........".
039100         05  col  29   pic zzzzzz9 source tot-stake.
039200     03  line + 1.
039300         05  col   1   pic x(26) value "Budget remaining, yen ...".
039400         05  col  29   pic zzzzzz9 source tot-budget-remaining.
039500*
039600 procedure division.
039700*===================
039800*
039900 aa000-Main                  section.
040000*******************************
040100     accept   ws-run-date from date yyyymmdd.
040200     move     ws-run-ccyy to ws-run-date-edit (1:4).
040300     move     "/"         to ws-run-date-edit (5:1).
040400     move     ws-run-mm   to ws-run-date-edit (6:2).
040500     move     "/"         to ws-run-date-edit (8:1).
040600     move     ws-run-dd   to ws-run-date-edit (9:2).
040700*
040800     perform  aa010-Open-Hr-Files   thru aa010-Exit.
040900     perform  aa015-Load-Tables     thru aa015-Exit.
041000*
041100     perform  ab010-Process-Races   thru ab010-Exit
041200              until Fs-Race-Eof.
041300*
041400     perform  az010-Write-Grand-Totals thru az010-Exit.
041500     perform  zz010-Close-Hr-Files  thru zz010-Exit.
041600     stop     run.
041700*
041800 aa000-Exit.  exit section.
041900*
042000 aa010-Open-Hr-Files        section.
042100*******************************
042200     move     zero to Tot-Races-Read   Tot-Races-Rejected
042300                       Tot-Horses-Evaluated Tot-Bet-Lines
042400                       Tot-Stake.
042500     move     Con-Daily-Limit to Tot-Budget-Remaining.
042600*
042700     open     input  Race-File Horse-File Perf-File.
042800     open     output Report-File.
042900     initiate hr-recommendation-report.
043000*
043100     perform  zz040-Read-Race  thru zz040-Exit.
043200     perform  zz041-Read-Horse thru zz041-Exit.
043300     perform  zz042-Read-Perf  thru zz042-Exit.
043400*
043500 aa010-Exit.  exit section.
043600*
043700 aa015-Load-Tables           section.
043800*******************************
043900*    Class-hierarchy & sire-line aptitude tables, loaded once.
044000*    MAIDEN < 1WIN < 2WIN < 3WIN < OP < G3 < G2 < G1 - ae020.
044100     move     "MAIDEN" to Cls-Code (1).  move 1 to Cls-Level (1).
044200     move     "1WIN  " to Cls-Code (2).  move 2 to Cls-Level (2).
044300     move     "2WIN  " to Cls-Code (3).  move 3 to Cls-Level (3).
044400     move     "3WIN  " to Cls-Code (4).  move 4 to Cls-Level (4).
044500     move     "OP    " to Cls-Code (5).  move 5 to Cls-Level (5).
044600     move     "G3    " to Cls-Code (6).  move 6 to Cls-Level (6).
044700     move     "G2    " to Cls-Code (7).  move 7 to Cls-Level (7).
044800     move     "G1    " to Cls-Code (8).  move 8 to Cls-Level (8).
044900*
045000*    Sire-line distance mult (short/middle/long) & aptitude flags,
045100*    ah010.  Dist figures x1.0 - true multipliers, not percent.
045200     move     "SS" to Sire-Code (1).
045300     move     0.8  to Sire-Dist-Short  (1).
045400     move     1.0  to Sire-Dist-Middle (1).
045500     move     0.6  to Sire-Dist-Long   (1).
045600     move     "Y"  to Sire-Turf-Line (1).
045700     move     "N"  to Sire-Dirt-Line (1).
045800     move     "N"  to Sire-All-Round (1).
045900     move     "Y"  to Sire-G1-Calibre (1).
046000     move     "N"  to Sire-Stakes-Calibre (1).
046100*
046200     move     "MP" to Sire-Code (2).
046300     move     1.2  to Sire-Dist-Short  (2).
046400     move     0.9  to Sire-Dist-Middle (2).
046500     move     0.5  to Sire-Dist-Long   (2).
046600     move     "N"  to Sire-Turf-Line (2).
046700     move     "Y"  to Sire-Dirt-Line (2).
046800     move     "N"  to Sire-All-Round (2).
046900     move     "N"  to Sire-G1-Calibre (2).
047000     move     "Y"  to Sire-Stakes-Calibre (2).
047100*
047200     move     "SC" to Sire-Code (3).
047300     move     1.1  to Sire-Dist-Short  (3).
047400     move     0.8  to Sire-Dist-Middle (3).
047500     move     0.4  to Sire-Dist-Long   (3).
047600     move     "N"  to Sire-Turf-Line (3).
047700     move     "Y"  to Sire-Dirt-Line (3).
047800     move     "N"  to Sire-All-Round (3).
047900     move     "N"  to Sire-G1-Calibre (3).
048000     move     "N"  to Sire-Stakes-Calibre (3).
048100*
048200     move     "ND" to Sire-Code (4).
048300     move     0.9  to Sire-Dist-Short  (4).
048400     move     1.1  to Sire-Dist-Middle (4).
048500     move     0.8  to Sire-Dist-Long   (4).
048600     move     "Y"  to Sire-Turf-Line (4).
048700     move     "N"  to Sire-Dirt-Line (4).
048800     move     "N"  to Sire-All-Round (4).
048900     move     "Y"  to Sire-G1-Calibre (4).
049000     move     "N"  to Sire-Stakes-Calibre (4).
049100*
049200     move     "NA" to Sire-Code (5).
049300     move     0.9  to Sire-Dist-Short  (5).
049400     move     1.0  to Sire-Dist-Middle (5).
049500     move     0.9  to Sire-Dist-Long   (5).
049600     move     "N"  to Sire-Turf-Line (5).
049700     move     "N"  to Sire-Dirt-Line (5).
049800     move     "Y"  to Sire-All-Round (5).
049900     move     "N"  to Sire-G1-Calibre (5).
050000     move     "Y"  to Sire-Stakes-Calibre (5).
050100*
050200     move     "RB" to Sire-Code (6).
050300     move     0.6  to Sire-Dist-Short  (6).
050400     move     1.0  to Sire-Dist-Middle (6).
050500     move     1.3  to Sire-Dist-Long   (6).
050600     move     "N"  to Sire-Turf-Line (6).
050700     move     "N"  to Sire-Dirt-Line (6).
050800     move     "N"  to Sire-All-Round (6).
050900     move     "N"  to Sire-G1-Calibre (6).
051000     move     "N"  to Sire-Stakes-Calibre (6).
051100*
051200     move     "NJ" to Sire-Code (7).
051300     move     0.7  to Sire-Dist-Short  (7).
051400     move     1.1  to Sire-Dist-Middle (7).
051500     move     1.2  to Sire-Dist-Long   (7).
051600     move     "N"  to Sire-Turf-Line (7).
051700     move     "N"  to Sire-Dirt-Line (7).
051800     move     "N"  to Sire-All-Round (7).
051900     move     "N"  to Sire-G1-Calibre (7).
052000     move     "N"  to Sire-Stakes-Calibre (7).
052100*
052200     move     "OT" to Sire-Code (8).
052300     move     1.0  to Sire-Dist-Short  (8).
052400     move     1.0  to Sire-Dist-Middle (8).
052500     move     1.0  to Sire-Dist-Long   (8).
052600     move     "N"  to Sire-Turf-Line (8).
052700     move     "N"  to Sire-Dirt-Line (8).
052800     move     "N"  to Sire-All-Round (8).
052900     move     "N"  to Sire-G1-Calibre (8).
053000     move     "N"  to Sire-Stakes-Calibre (8).
053100*
053200 aa015-Exit.  exit section.
053300*
053400 ab010-Process-Races         section.
053500*******************************
053600     add      1 to Tot-Races-Read.
053700     perform  ab020-Load-Race-Tables thru ab020-Exit.
053800     perform  ac010-Validate-Race    thru ac010-Exit.
053900*
054000     if       Val-Race-Valid = "Y"
054100              move "VALID     " to whd-valid-text
054200              perform ad010-Score-Basic-Analysis    thru ad010-Exit
054300              perform ae010-Score-Challenge-Judge    thru ae010-Exit
054400              perform af010-Score-Jockey-Trainer     thru af010-Exit
054500              perform ag010-Score-Performance-Rate   thru ag010-Exit
054600              perform ah010-Score-Bloodline          thru ah010-Exit
054700              perform ai010-Score-Ability            thru ai010-Exit
054800              perform aj010-Score-Dark-Horse         thru aj010-Exit
054900              perform ak010-Score-Market-Efficiency  thru ak010-Exit
055000              perform al010-Score-Pre-Race-Info      thru al010-Exit
055100              perform am010-Integrate-Final-Scores   thru am010-Exit
055200              perform an010-Build-Investment-Plan    thru an010-Exit
055300              add  Rws-Horse-Count to Tot-Horses-Evaluated
055400     else
055500              move "REJECTED  " to whd-valid-text
055600              add  1 to Tot-Races-Rejected
055700     end-if.
055800*
055900     perform  ao010-Write-Race-Section thru ao010-Exit.
056000     perform  zz040-Read-Race          thru zz040-Exit.
056100*
056200 ab010-Exit.  exit section.
056300*
056400 ab020-Load-Race-Tables      section.
056500*******************************
056600*    Race-File record is the driving key; horse/perf families for
056700*    this Rac-Id are pulled off their own look-ahead buffers.
056800     move     Rac-Id         to whd-race-id.
056900     move     Rac-Name       to whd-race-name.
057000     move     Rac-Track-Name to whd-track-name.
057100     move     Rac-Class      to whd-race-class.
057200     move     Rac-Distance-M to whd-distance-m.
057300     move     Rac-Surface    to whd-surface.
057400     move     Rac-Track-Cond to whd-track-cond.
057500     move     Rac-Weather    to whd-weather.
057600     move     Rac-Start-Time to whd-start-time.
057700     move     Rac-Horse-Count to whd-horse-count.
057800     move     Rac-Month      to whd-race-month.
057900*
058000     move     zero to Rws-Horse-Count Rws-Bet-Count Rws-Dark-Count.
058100*
058200     perform  ab021-Load-One-Horse thru ab021-Exit
058300              until Fs-Horse-Eof or Hrs-Race-Id not = whd-race-id.
058400*
058500 ab020-Exit.  exit section.
058600*
058700 ab021-Load-One-Horse.
058800     add      1 to Rws-Horse-Count.
058900     set      H-Idx to Rws-Horse-Count.
059000     move     Hrs-Number        to Hwk-Number    (H-Idx).
059100     move     Hrs-Name          to Hwk-Name      (H-Idx).
059200     move     Hrs-Age           to Hwk-Age       (H-Idx).
059300     move     Hrs-Sex           to Hwk-Sex       (H-Idx).
059400     move     Hrs-Barrier       to Hwk-Barrier   (H-Idx).
059500     move     Hrs-Jockey-Name   to Hwk-Jockey-Name   (H-Idx).
059600     move     Hrs-Trainer-Name  to Hwk-Trainer-Name  (H-Idx).
059700     move     Hrs-Body-Weight   to Hwk-Body-Weight   (H-Idx).
059800     move     Hrs-Weight-Change to Hwk-Weight-Change (H-Idx).
059900     move     Hrs-Popularity    to Hwk-Popularity    (H-Idx).
060000     move     Hrs-Odds          to Hwk-Odds          (H-Idx).
060100     move     Hrs-Best-Class    to Hwk-Best-Class    (H-Idx).
060200     move     Hrs-Combo-Races   to Hwk-Combo-Races   (H-Idx).
060300     move     Hrs-Combo-Wins    to Hwk-Combo-Wins    (H-Idx).
060400     move     Hrs-Combo-Places  to Hwk-Combo-Places  (H-Idx).
060500     move     Hrs-Sire-Line     to Hwk-Sire-Line     (H-Idx).
060600     move     Hrs-Paddock-Eval  to Hwk-Paddock-Eval  (H-Idx).
060700     move     Hrs-Jockey-Change to Hwk-Jockey-Change (H-Idx).
060800     move     Hrs-Equip-Change  to Hwk-Equip-Change  (H-Idx).
060900     move     Hrs-Opening-Odds  to Hwk-Opening-Odds  (H-Idx).
061000     move     zero              to Hwk-Perf-Count    (H-Idx).
061100*
061200     perform  ab025-Load-One-Perf thru ab025-Exit
061300              until Fs-Perf-Eof
061400                 or Prf-Race-Id    not = whd-race-id
061500                 or Prf-Hrs-Number not = Hwk-Number (H-Idx).
061600*
061700     perform  zz041-Read-Horse thru zz041-Exit.
061800 ab021-Exit.
061900     exit.
062000*
062100 ab025-Load-One-Perf.
062200     add      1 to Hwk-Perf-Count (H-Idx).
062300     set      P-Idx to Hwk-Perf-Count (H-Idx).
062400     move     Prf-Finish-Pos   to Pwk-Finish-Pos  (H-Idx P-Idx).
062500     move     Prf-Field-Size   to Pwk-Field-Size  (H-Idx P-Idx).
062600     move     Prf-Distance-M   to Pwk-Distance-M  (H-Idx P-Idx).
062700     move     Prf-Surface      to Pwk-Surface     (H-Idx P-Idx).
062800     move     Prf-Class        to Pwk-Class       (H-Idx P-Idx).
062900     move     Prf-Month        to Pwk-Month       (H-Idx P-Idx).
063000     move     Prf-Last-3f-Time to Pwk-Last-3f-Time(H-Idx P-Idx).
063100     move     Prf-Prize-Money  to Pwk-Prize-Money (H-Idx P-Idx).
063200     perform  zz042-Read-Perf thru zz042-Exit.
063300 ab025-Exit.
063400     exit.
063500*
063600 ac010-Validate-Race         section.
063700*******************************
063800     perform  ac020-Check-Structure    thru ac020-Exit.
063900     perform  ac030-Check-Completeness thru ac030-Exit.
064000     perform  ac040-Check-Consistency  thru ac040-Exit.
064100*
064200     compute  Val-Overall-Score rounded =
064300              (Val-Struct-Score + Val-Complete-Score
064400                                + Val-Consist-Score) / 3.
064500     if       Val-Overall-Score not < Con-Quality-Floor
064600          and Val-Struct-Errors = zero
064700              move "Y" to Val-Race-Valid
064800     else
064900              move "N" to Val-Race-Valid
065000     end-if.
065100 ac010-Exit.  exit section.
065200*
065300*    Structural presence check on the 7 race + 7 horse fields.
065400 ac020-Check-Structure.
065500     move     zero to Val-Struct-Errors Val-Struct-Warnings
065600                       Val-Race-Fields-Present ws-cnt2 ws-cnt3.
065700*
065800     if       whd-race-name       not = spaces
065900              add 1 to Val-Race-Fields-Present
066000     else     add 1 to Val-Struct-Errors
066100     end-if.
066200     if       whd-track-name      not = spaces
066300              add 1 to Val-Race-Fields-Present
066400     else     add 1 to Val-Struct-Errors
066500     end-if.
066600     if       whd-distance-m      not = zero
066700              add 1 to Val-Race-Fields-Present
066800     else     add 1 to Val-Struct-Errors
066900     end-if.
067000     if       whd-surface         not = spaces
067100              add 1 to Val-Race-Fields-Present
067200     else     add 1 to Val-Struct-Errors
067300     end-if.
067400     if       whd-horse-count     not = zero
067500              add 1 to Val-Race-Fields-Present
067600     else     add 1 to Val-Struct-Errors
067700     end-if.
067800     if       whd-start-time      not = spaces
067900              add 1 to Val-Race-Fields-Present
068000     else     add 1 to Val-Struct-Errors
068100     end-if.
068200     if       whd-weather         not = spaces
068300              add 1 to Val-Race-Fields-Present
068400     else     add 1 to Val-Struct-Errors
068500     end-if.
068600*
068700     perform  ac021-Check-One-Horse thru ac021-Exit
068800              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
068900*
069000     compute  Val-Struct-Score rounded = 1
069100            - (0.10 * Val-Struct-Errors) - (0.05 * Val-Struct-Warnings).
069200     if       Val-Struct-Score < 0
069300              move zero to Val-Struct-Score.
069400 ac020-Exit.
069500     exit.
069600*
069700 ac021-Check-One-Horse.
069800     move     zero to ws-cnt1.
069900     if       Hwk-Name   (H-Idx) not = spaces  add 1 to ws-cnt1.
070000     if       Hwk-Number (H-Idx) not = zero    add 1 to ws-cnt1.
070100     if       Hwk-Jockey-Name  (H-Idx) not = spaces add 1 to ws-cnt1.
070200     if       Hwk-Trainer-Name (H-Idx) not = spaces add 1 to ws-cnt1.
070300     if       Hwk-Age     (H-Idx) not = zero   add 1 to ws-cnt1.
070400     if       Hwk-Body-Weight (H-Idx) not = zero add 1 to ws-cnt1.
070500     if       Hwk-Barrier (H-Idx) not = zero   add 1 to ws-cnt1.
070600     add      7 to ws-cnt2.
070700     add      ws-cnt1 to ws-cnt3.
070800     subtract ws-cnt1 from 7 giving ws-sum1.
070900     add      ws-sum1 to Val-Struct-Errors.
071000 ac021-Exit.
071100     exit.
071200*
071300*    Race-level fraction x0.30 + mean per-horse fraction x0.70.
071400 ac030-Check-Completeness.
071500     compute  ws-sum1 rounded = Val-Race-Fields-Present / 7.
071600     if       Rws-Horse-Count = zero
071700              move zero to ws-mean
071800     else
071900              compute ws-mean rounded = ws-cnt3 / ws-cnt2.
072000*
072100     compute  Val-Complete-Score rounded =
072200              (ws-sum1 * 0.30) + (ws-mean * 0.70).
072300 ac030-Exit.
072400     exit.
072500*
072600*    Duplicate Horse-Number = error; Barrier/Age range = warning.
072700 ac040-Check-Consistency.
072800     move     zero to Val-Consist-Errors Val-Consist-Warnings.
072900*
073000     perform  ac041-Check-One-Consist thru ac041-Exit
073100              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
073200*
073300     compute  Val-Consist-Score rounded = 1
073400            - (0.20 * Val-Consist-Errors)
073500            - (0.10 * Val-Consist-Warnings).
073600     if       Val-Consist-Score < 0
073700              move zero to Val-Consist-Score.
073800 ac040-Exit.
073900     exit.
074000*
074100 ac041-Check-One-Consist.
074200     perform  ac042-Dup-Check thru ac042-Exit
074300              varying ws-cnt1 from 1 by 1 until ws-cnt1 >= H-Idx.
074400     if       Hwk-Barrier (H-Idx) < 1 or Hwk-Barrier (H-Idx) > 8
074500              add 1 to Val-Consist-Warnings.
074600     if       Hwk-Age (H-Idx) < 2 or Hwk-Age (H-Idx) > 10
074700              add 1 to Val-Consist-Warnings.
074800 ac041-Exit.
074900     exit.
075000*
075100 ac042-Dup-Check.
075200     if       Hwk-Number (ws-cnt1) = Hwk-Number (H-Idx)
075300              add 1 to Val-Consist-Errors.
075400 ac042-Exit.
075500     exit.
075600*
075700*    Position-to-score scale, last-start flavour (90/80/70/60/50/40).
075800*    Input ws-fp-in/ws-fs-in, output ws-pos-score.  Shared by ad020.
075900 zz060-Pos-Score-90         section.
076000*******************************
076100     evaluate true
076200         when     ws-fp-in = 1       move 90 to ws-pos-score
076300         when     ws-fp-in = 2       move 80 to ws-pos-score
076400         when     ws-fp-in = 3       move 70 to ws-pos-score
076500         when     ws-fp-in <= 5      move 60 to ws-pos-score
076600         when     other
076700                  compute ws-half-fs rounded = ws-fs-in / 2
076800                  if      ws-fp-in <= ws-half-fs
076900                          move 50 to ws-pos-score
077000                  else
077100                          move 40 to ws-pos-score
077200                  end-if
077300     end-evaluate.
077400 zz060-Exit.  exit section.
077500*
077600*    Position-to-score scale, recent/form flavour (85/75/65/55/45).
077700*    Input ws-fp-in only, output ws-pos-score.  Shared by several
077800*    modules - ad020, af010, ai010.
077900 zz061-Pos-Score-85         section.
078000*******************************
078100     evaluate true
078200         when     ws-fp-in = 1       move 85 to ws-pos-score
078300         when     ws-fp-in = 2       move 75 to ws-pos-score
078400         when     ws-fp-in = 3       move 65 to ws-pos-score
078500         when     ws-fp-in <= 5      move 55 to ws-pos-score
078600         when     other              move 45 to ws-pos-score
078700     end-evaluate.
078800 zz061-Exit.  exit section.
078900*
079000*    Class-code to hierarchy-level lookup against Cls-Entry, loaded
079100*    by aa015.  Input ws-class-code-in, output ws-class-level-out.
079200*    Shared by ad010 (grade fitness) and ae010 (challenge judgment).
079300 ae020-Class-Level-Lookup   section.
079400*******************************
079500     move     "N" to ws-found-flag.
079600     set      Cls-Idx to 1.
079700     search   Cls-Entry
079800              at end move 1 to ws-class-level-out
079900              when Cls-Code (Cls-Idx) = ws-class-code-in
080000                   move "Y" to ws-found-flag
080100                   move Cls-Level (Cls-Idx) to ws-class-level-out.
080200 ae020-Exit.  exit section.
080300*
080400*    Past track condition isn't carried on Perf-File, so the no-top-3
080500*    check below simply looks for any past top-3 run.  Shared by ad035
080600*    (condition adjustment) and al030 (weather/track pre-race score).
080700 zz062-Check-Top3-History   section.
080800*******************************
080900     move     "N" to ws-top3-prior.
081000     move     "N" to ws-has-starts.
081100     if       Hwk-Perf-Count (H-Idx) not = zero
081200              move "Y" to ws-has-starts
081300              perform zz062x-Check-One thru zz062x-Exit
081400                      varying P-Idx from 1 by 1
081500                      until P-Idx > Hwk-Perf-Count (H-Idx).
081600 zz062-Exit.  exit section.
081700*
081800 zz062x-Check-One.
081900     if       Pwk-Finish-Pos (H-Idx P-Idx) <= 3
082000              move "Y" to ws-top3-prior.
082100 zz062x-Exit.
082200     exit.
082300*
082400*===================================================================*
082500*    AD010 - BASIC ANALYSIS (module weight 0.20)                   *
082600*===================================================================*
082700 ad010-Score-Basic-Analysis section.
082800*******************************
082900     perform  ad020-Score-One-Basic thru ad020-Exit
083000              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
083100     perform  ad090-Pick-Top3 thru ad090-Exit.
083200 ad010-Exit.  exit section.
083300*
083400 ad020-Score-One-Basic.
083500*    Last-start score, 90-scale plus graded-race bonus, cap 100.
083600     if       Hwk-Perf-Count (H-Idx) = zero
083700              move 50 to Hwk-Basic-Last-Score (H-Idx)
083800     else
083900              move Pwk-Finish-Pos (H-Idx 1) to ws-fp-in
084000              move Pwk-Field-Size (H-Idx 1) to ws-fs-in
084100              perform zz060-Pos-Score-90 thru zz060-Exit
084200              move ws-pos-score to ws-temp-score
084300              evaluate Pwk-Class (H-Idx 1)
084400                  when "G1"    add 10 to ws-temp-score
084500                  when "G2"    add  5 to ws-temp-score
084600                  when "G3"    add  3 to ws-temp-score
084700                  when other   continue
084800              end-evaluate
084900              if   ws-temp-score > 100
085000                   move 100 to ws-temp-score
085100              end-if
085200              move ws-temp-score to Hwk-Basic-Last-Score (H-Idx)
085300     end-if.
085400*
085500     move     2 to ws-cnt1.
085600     perform  ad040-Recent-Avg thru ad040-Exit.
085700     move     ws-mean to Hwk-Basic-Recent2-Score (H-Idx).
085800     move     3 to ws-cnt1.
085900     perform  ad040-Recent-Avg thru ad040-Exit.
086000     move     ws-mean to Hwk-Basic-Recent3-Score (H-Idx).
086100     perform  ad045-Same-Cond-Score thru ad045-Exit.
086200     move     ws-mean to Hwk-Basic-Samecond-Score (H-Idx).
086300*
086400     compute  Hwk-Basic-Base-Score (H-Idx) rounded =
086500              (0.40 * Hwk-Basic-Last-Score     (H-Idx))
086600            + (0.30 * Hwk-Basic-Recent2-Score  (H-Idx))
086700            + (0.20 * Hwk-Basic-Recent3-Score  (H-Idx))
086800            + (0.10 * Hwk-Basic-Samecond-Score (H-Idx)).
086900     move     Hwk-Basic-Base-Score (H-Idx)
087000           to Hwk-Basic-Final-Score (H-Idx).
087100*
087200     perform  ad031-Distance-Fitness  thru ad031-Exit.
087300     add      ws-dist-fit-adj to Hwk-Basic-Final-Score (H-Idx).
087400     perform  ad032-Grade-Fitness     thru ad032-Exit.
087500     perform  ad033-Surface-Fitness   thru ad033-Exit.
087600     perform  ad034-Jockey-Fitness    thru ad034-Exit.
087700     perform  ad035-Condition-Adjust  thru ad035-Exit.
087800     if       Hwk-Basic-Final-Score (H-Idx) > 100
087900              move 100 to Hwk-Basic-Final-Score (H-Idx).
088000     if       Hwk-Basic-Final-Score (H-Idx) < 0
088100              move zero to Hwk-Basic-Final-Score (H-Idx).
088200*
088300     perform  ad050-Rank-Letter thru ad050-Exit.
088400     perform  ad060-Invest-Flag thru ad060-Exit.
088500 ad020-Exit.
088600     exit.
088700*
088800*    Mean of the N (ws-cnt1) most recent starts, 85-scale, missing=50.
088900 ad040-Recent-Avg.
089000     if       Hwk-Perf-Count (H-Idx) = zero
089100              move 50 to ws-mean
089200     else
089300              if   Hwk-Perf-Count (H-Idx) < ws-cnt1
089400                   move Hwk-Perf-Count (H-Idx) to ws-cnt3
089500              else
089600                   move ws-cnt1 to ws-cnt3
089700              end-if
089800              move zero to ws-sum1
089900              perform ad041-Recent-Avg-One thru ad041-Exit
090000                      varying P-Idx from 1 by 1 until P-Idx > ws-cnt3
090100              compute ws-mean rounded = ws-sum1 / ws-cnt3
090200     end-if.
090300 ad040-Exit.
090400     exit.
090500*
090600 ad041-Recent-Avg-One.
090700     move     Pwk-Finish-Pos (H-Idx P-Idx) to ws-fp-in.
090800     perform  zz061-Pos-Score-85 thru zz061-Exit.
090900     add      ws-pos-score to ws-sum1.
091000 ad041-Exit.
091100     exit.
091200*
091300*    Mean over past starts matching both Distance-M and Surface.
091400 ad045-Same-Cond-Score.
091500     move     zero to ws-sum1 ws-cnt2.
091600     if       Hwk-Perf-Count (H-Idx) not = zero
091700              perform ad046-Same-Cond-One thru ad046-Exit
091800                      varying P-Idx from 1 by 1
091900                      until P-Idx > Hwk-Perf-Count (H-Idx).
092000     if       ws-cnt2 = zero
092100              move 50 to ws-mean
092200     else
092300              compute ws-mean rounded = ws-sum1 / ws-cnt2.
092400 ad045-Exit.
092500     exit.
092600*
092700 ad046-Same-Cond-One.
092800     if       Pwk-Distance-M (H-Idx P-Idx) = whd-distance-m
092900         and  Pwk-Surface    (H-Idx P-Idx) = whd-surface
093000              move Pwk-Finish-Pos (H-Idx P-Idx) to ws-fp-in
093100              perform zz061-Pos-Score-85 thru zz061-Exit
093200              add  ws-pos-score to ws-sum1
093300              add  1 to ws-cnt2.
093400 ad046-Exit.
093500     exit.
093600*
093700*    Perfect +8 (win within 200m), good +3 (top-3 within 400m),
093800*    poor -5 (nothing within 400m), else 0.
093900 ad031-Distance-Fitness.
094000     move     "N" to ws-fit-perfect ws-fit-good ws-fit-any.
094100     if       Hwk-Perf-Count (H-Idx) not = zero
094200              perform ad031x-Distance-Fit-One thru ad031x-Exit
094300                      varying P-Idx from 1 by 1
094400                      until P-Idx > Hwk-Perf-Count (H-Idx).
094500     evaluate true
094600         when ws-fit-perfect = "Y"    move    8 to ws-dist-fit-adj
094700         when ws-fit-good    = "Y"    move    3 to ws-dist-fit-adj
094800         when ws-fit-any     = "N"    move   -5 to ws-dist-fit-adj
094900         when other                  move zero  to ws-dist-fit-adj
095000     end-evaluate.
095100 ad031-Exit.
095200     exit.
095300*
095400 ad031x-Distance-Fit-One.
095500     compute  ws-dist-diff = Pwk-Distance-M (H-Idx P-Idx) -
095600               whd-distance-m.
095700     if       ws-dist-diff < 0
095800              compute ws-dist-diff = 0 - ws-dist-diff.
095900     if       ws-dist-diff <= 400
096000              move "Y" to ws-fit-any
096100              if   ws-dist-diff <= 200
096200                      and Pwk-Finish-Pos (H-Idx P-Idx) = 1
096300                   move "Y" to ws-fit-perfect
096400              end-if
096500              if   Pwk-Finish-Pos (H-Idx P-Idx) <= 3
096600                   move "Y" to ws-fit-good
096700              end-if
096800     end-if.
096900 ad031x-Exit.
097000     exit.
097100*
097200*    diff = raceLevel - horseLevel(Best-Class): <=-1 upgrade +10,
097300*    =0 same +5, =1 downgrade -3, >=2 big challenge -8.
097400 ad032-Grade-Fitness.
097500     move     whd-race-class   to ws-class-code-in.
097600     perform  ae020-Class-Level-Lookup thru ae020-Exit.
097700     move     ws-class-level-out to ws-race-level.
097800     move     Hwk-Best-Class (H-Idx) to ws-class-code-in.
097900     perform  ae020-Class-Level-Lookup thru ae020-Exit.
098000     move     ws-class-level-out to ws-horse-level.
098100     compute  ws-diff = ws-race-level - ws-horse-level.
098200     evaluate true
098300         when ws-diff <= -1  add      10 to Hwk-Basic-Final-Score (H-Idx)
098400         when ws-diff =  0   add       5 to Hwk-Basic-Final-Score (H-Idx)
098500         when ws-diff =  1   subtract  3 from Hwk-Basic-Final-Score
098600                   (H-Idx)
098700         when other          subtract  8 from Hwk-Basic-Final-Score
098800                   (H-Idx)
098900     end-evaluate.
099000 ad032-Exit.
099100     exit.
099200*
099300*    (bloodlineSurfaceScore-50)/10 rounded, clamped +-5.  The surface
099400*    aptitude calc is owned by ah010 but shared here via ah020.
099500 ad033-Surface-Fitness.
099600     perform  ah020-Calc-Bloodline-Surface thru ah020-Exit.
099700     compute  ws-diff rounded = (ws-surf-score - 50) / 10.
099800     if       ws-diff >  5  move  5 to ws-diff.
099900     if       ws-diff < -5  move -5 to ws-diff.
100000     add      ws-diff to Hwk-Basic-Final-Score (H-Idx).
100100 ad033-Exit.
100200     exit.
100300*
100400*    (compatibilityScore-50)/10 rounded, clamped +-5.  Jockey/trainer
100500*    compatibility is owned by af010 but shared here via af020.
100600 ad034-Jockey-Fitness.
100700     perform  af020-Calc-Jockey-Compat thru af020-Exit.
100800     compute  ws-diff rounded = (ws-compat-score - 50) / 10.
100900     if       ws-diff >  5  move  5 to ws-diff.
101000     if       ws-diff < -5  move -5 to ws-diff.
101100     add      ws-diff to Hwk-Basic-Final-Score (H-Idx).
101200 ad034-Exit.
101300     exit.
101400*
101500 ad035-Condition-Adjust.
101600     if       whd-weather = "RAIN"
101700         and (whd-track-cond = "SOFT" or whd-track-cond = "HEVY")
101800              perform zz062-Check-Top3-History thru zz062-Exit
101900              if   ws-top3-prior = "N"
102000                   subtract 3 from Hwk-Basic-Final-Score (H-Idx)
102100              end-if
102200     end-if.
102300 ad035-Exit.
102400     exit.
102500*
102600 ad050-Rank-Letter.
102700     evaluate true
102800         when Hwk-Basic-Final-Score (H-Idx) not < 95
102900              move "S+" to Hwk-Rank-Letter (H-Idx)
103000         when Hwk-Basic-Final-Score (H-Idx) not < 88
103100              move "S " to Hwk-Rank-Letter (H-Idx)
103200         when Hwk-Basic-Final-Score (H-Idx) not < 82
103300              move "A+" to Hwk-Rank-Letter (H-Idx)
103400         when Hwk-Basic-Final-Score (H-Idx) not < 75
103500              move "A " to Hwk-Rank-Letter (H-Idx)
103600         when Hwk-Basic-Final-Score (H-Idx) not < 68
103700              move "B+" to Hwk-Rank-Letter (H-Idx)
103800         when Hwk-Basic-Final-Score (H-Idx) not < 60
103900              move "B " to Hwk-Rank-Letter (H-Idx)
104000         when Hwk-Basic-Final-Score (H-Idx) not < 50
104100              move "C " to Hwk-Rank-Letter (H-Idx)
104200         when Hwk-Basic-Final-Score (H-Idx) not < 40
104300              move "D " to Hwk-Rank-Letter (H-Idx)
104400         when other
104500              move "E " to Hwk-Rank-Letter (H-Idx)
104600     end-evaluate.
104700 ad050-Exit.
104800     exit.
104900*
105000 ad060-Invest-Flag.
105100     evaluate true
105200         when Hwk-Basic-Final-Score (H-Idx) not < 82
105300                  and Hwk-Popularity (H-Idx) not > 5
105400              move "STRONG-BUY" to Hwk-Invest-Flag (H-Idx)
105500         when Hwk-Basic-Final-Score (H-Idx) not < 75
105600              move "BUY       " to Hwk-Invest-Flag (H-Idx)
105700         when Hwk-Basic-Final-Score (H-Idx) not < 60
105800              move "HOLD      " to Hwk-Invest-Flag (H-Idx)
105900         when other
106000              move "AVOID     " to Hwk-Invest-Flag (H-Idx)
106100     end-evaluate.
106200 ad060-Exit.
106300     exit.
106400*
106500*    Three highest final basic scores, ties to the lower horse number
106600*    (horses scanned in ascending Hwk-Number order - strict ">" keeps
106700*    the earlier one on a tie).  Rmod-Basic = mean of the top three.
106800 ad090-Pick-Top3.
106900     move     zero to ws-top-1 ws-top-2 ws-top-3.
107000     perform  ad091-Pick-Top3-One thru ad091-Exit
107100              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
107200     compute  Rmod-Basic rounded = (ws-top-1 + ws-top-2 + ws-top-3) / 3.
107300 ad090-Exit.
107400     exit.
107500*
107600 ad091-Pick-Top3-One.
107700     if       Hwk-Basic-Final-Score (H-Idx) > ws-top-1
107800              move ws-top-2 to ws-top-3
107900              move ws-top-1 to ws-top-2
108000              move Hwk-Basic-Final-Score (H-Idx) to ws-top-1
108100     else
108200     if       Hwk-Basic-Final-Score (H-Idx) > ws-top-2
108300              move ws-top-2 to ws-top-3
108400              move Hwk-Basic-Final-Score (H-Idx) to ws-top-2
108500     else
108600     if       Hwk-Basic-Final-Score (H-Idx) > ws-top-3
108700              move Hwk-Basic-Final-Score (H-Idx) to ws-top-3
108800     end-if
108900     end-if
109000     end-if.
109100 ad091-Exit.
109200     exit.
109300*
109400*===================================================================*
109500*    AE010 - CHALLENGE JUDGMENT                                    *
109600*===================================================================*
109700 ae010-Score-Challenge-Judge section.
109800*******************************
109900     perform  ae011-Score-One-Challenge thru ae011-Exit
110000              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
110100 ae010-Exit.  exit section.
110200*
110300 ae011-Score-One-Challenge.
110400     move     whd-race-class   to ws-class-code-in.
110500     perform  ae020-Class-Level-Lookup thru ae020-Exit.
110600     move     ws-class-level-out to ws-race-level.
110700     move     Hwk-Best-Class (H-Idx) to ws-class-code-in.
110800     perform  ae020-Class-Level-Lookup thru ae020-Exit.
110900     move     ws-class-level-out to ws-horse-level.
111000     compute  ws-diff = ws-race-level - ws-horse-level.
111100     if       ws-diff < 0
111200              move zero to Hwk-Challenge-Level (H-Idx)
111300     else
111400              move ws-diff to Hwk-Challenge-Level (H-Idx)
111500     end-if.
111600*
111700     evaluate true
111800         when Hwk-Best-Class (H-Idx) = "MAIDEN"
111900              move "MAIDEN_BREAK"     to Hwk-Challenge-Type (H-Idx)
112000         when Hwk-Challenge-Level (H-Idx) = 0
112100              move "SAME_CLASS"       to Hwk-Challenge-Type (H-Idx)
112200         when Hwk-Challenge-Level (H-Idx) = 1
112300              move "CLASS_UP"         to Hwk-Challenge-Type (H-Idx)
112400         when Hwk-Challenge-Level (H-Idx) = 2
112500                  and (whd-race-class = "G3" or whd-race-class = "G2"
112600                                             or whd-race-class = "G1")
112700              move "GRADE_CHALLENGE"  to Hwk-Challenge-Type (H-Idx)
112800         when Hwk-Challenge-Level (H-Idx) not < 3
112900              move "BIG_CHALLENGE"    to Hwk-Challenge-Type (H-Idx)
113000         when other
113100              move "CLASS_UP"         to Hwk-Challenge-Type (H-Idx)
113200     end-evaluate.
113300*
113400*    base success rate and difficulty base, by challenge type
113500     evaluate Hwk-Challenge-Type (H-Idx)
113600         when "MAIDEN_BREAK"     move 0.33 to ws-sum1  move  50 to
113700                   ws-cnt1
113800         when "SAME_CLASS"       move 0.50 to ws-sum1  move  30 to
113900                   ws-cnt1
114000         when "CLASS_UP"         move 0.25 to ws-sum1  move  60 to
114100                   ws-cnt1
114200         when "GRADE_CHALLENGE"  move 0.15 to ws-sum1  move  80 to
114300                   ws-cnt1
114400         when "BIG_CHALLENGE"    move 0.08 to ws-sum1  move  95 to
114500                   ws-cnt1
114600     end-evaluate.
114700*
114800     compute  ws-sum2 = Hwk-Challenge-Level (H-Idx) * 5.
114900     if       ws-sum2 > 20
115000              move 20 to ws-sum2.
115100     compute  Hwk-Challenge-Difficulty (H-Idx) = ws-cnt1 + ws-sum2.
115200     if       Hwk-Challenge-Difficulty (H-Idx) > 100
115300              move 100 to Hwk-Challenge-Difficulty (H-Idx).
115400*
115500*    success probability = baseRate + (basicAbilityScore-50)/100,
115600*    ability score here is the BASIC module's base (pre-fitness) score.
115700     compute  Hwk-Challenge-Prob (H-Idx) rounded =
115800              ws-sum1 + ((Hwk-Basic-Base-Score (H-Idx) - 50) / 100).
115900     if       Hwk-Challenge-Prob (H-Idx) < 0.01
116000              move 0.01 to Hwk-Challenge-Prob (H-Idx).
116100     if       Hwk-Challenge-Prob (H-Idx) > 0.80
116200              move 0.80 to Hwk-Challenge-Prob (H-Idx).
116300*
116400*    factorCount: last-start top-3, combo win-rate >= .15
116500     move     zero to ws-factor-cnt.
116600     if       Hwk-Perf-Count (H-Idx) not = zero
116700         and  Pwk-Finish-Pos (H-Idx 1) <= 3
116800              add 1 to ws-factor-cnt.
116900     if       Hwk-Combo-Races (H-Idx) not = zero
117000              compute ws-win-rate rounded =
117100                      Hwk-Combo-Wins (H-Idx) / Hwk-Combo-Races (H-Idx)
117200              if   ws-win-rate not < 0.15
117300                   add 1 to ws-factor-cnt
117400              end-if
117500     end-if.
117600*
117700*    riskCount: challengeLevel >= 2, WEIGHT-CHANGE >= +10
117800     move     zero to ws-risk-cnt.
117900     if       Hwk-Challenge-Level (H-Idx) not < 2
118000              add 1 to ws-risk-cnt.
118100     if       Hwk-Weight-Change (H-Idx) not < 10
118200              add 1 to ws-risk-cnt.
118300*
118400     compute  Hwk-Challenge-Score (H-Idx) rounded =
118500              (100 * Hwk-Challenge-Prob (H-Idx))
118600            + (0.3 * (100 - Hwk-Challenge-Difficulty (H-Idx)))
118700            + (5 * ws-factor-cnt) - (8 * ws-risk-cnt).
118800     if       Hwk-Challenge-Score (H-Idx) > 100
118900              move 100 to Hwk-Challenge-Score (H-Idx).
119000     if       Hwk-Challenge-Score (H-Idx) < 0
119100              move zero to Hwk-Challenge-Score (H-Idx).
119200 ae011-Exit.
119300     exit.
119400*
119500*    Race-distance to band classifier (SPRINT/MILE/MIDDLE/LONG/
119600*    STEEPLE, unknown -> MIDDLE).  Input ws-band-dist-in, output
119700*    ws-band.  Shared by af030 and ag020.
119800 zz070-Classify-Band        section.
119900*******************************
120000     evaluate true
120100         when     ws-band-dist-in >= 1000 and ws-band-dist-in <= 1400
120200                  move "SPRINT " to ws-band
120300         when     ws-band-dist-in >= 1401 and ws-band-dist-in <= 1600
120400                  move "MILE   " to ws-band
120500         when     ws-band-dist-in >= 1601 and ws-band-dist-in <= 2000
120600                  move "MIDDLE " to ws-band
120700         when     ws-band-dist-in >= 2001 and ws-band-dist-in <= 3000
120800                  move "LONG   " to ws-band
120900         when     ws-band-dist-in >= 3001 and ws-band-dist-in <= 4000
121000                  move "STEEPLE" to ws-band
121100         when     other
121200                  move "MIDDLE " to ws-band
121300     end-evaluate.
121400 zz070-Exit.  exit section.
121500*
121600*===================================================================*
121700*    AF010 - JOCKEY / TRAINER ANALYSIS (module weight 0.22)        *
121800*===================================================================*
121900 af010-Score-Jockey-Trainer section.
122000*******************************
122100     perform  af011-Score-One-Jockey thru af011-Exit
122200              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
122300     perform  af040-Jockey-Race-Mean thru af040-Exit.
122400 af010-Exit.  exit section.
122500*
122600 af011-Score-One-Jockey.
122700     perform  af020-Calc-Jockey-Compat thru af020-Exit.
122800     evaluate true
122900         when Hwk-Jockey-Compat-Score (H-Idx) not < 85
123000              move "EXCELLENT " to Hwk-Jockey-Rating (H-Idx)
123100         when Hwk-Jockey-Compat-Score (H-Idx) not < 70
123200              move "GOOD      " to Hwk-Jockey-Rating (H-Idx)
123300         when Hwk-Jockey-Compat-Score (H-Idx) not < 55
123400              move "AVERAGE   " to Hwk-Jockey-Rating (H-Idx)
123500         when Hwk-Jockey-Compat-Score (H-Idx) not < 40
123600              move "POOR      " to Hwk-Jockey-Rating (H-Idx)
123700         when other
123800              move "VERY_POOR " to Hwk-Jockey-Rating (H-Idx)
123900     end-evaluate.
124000 af011-Exit.
124100     exit.
124200*
124300 af040-Jockey-Race-Mean.
124400     move     zero to ws-sum1.
124500     perform  af041-Jockey-Mean-One thru af041-Exit
124600              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
124700     compute  Rmod-Jockey rounded = ws-sum1 / Rws-Horse-Count.
124800 af040-Exit.
124900     exit.
125000*
125100 af041-Jockey-Mean-One.
125200     add      Hwk-Jockey-Compat-Score (H-Idx) to ws-sum1.
125300 af041-Exit.
125400     exit.
125500*
125600*    Compatibility = .35 history + .25 individual + .20 form + .20 fit.
125700*    Stores every Hwk-Jockey-* sub-score plus ws-compat-score (output)
125800*    so it is safe to call early from ad034 as well as from af011.
125900 af020-Calc-Jockey-Compat   section.
126000*******************************
126100     if       Hwk-Combo-Races (H-Idx) = zero
126200              move zero to ws-win-rate ws-place-rate
126300     else
126400              compute ws-win-rate   rounded =
126500                      Hwk-Combo-Wins   (H-Idx) / Hwk-Combo-Races (H-Idx)
126600              compute ws-place-rate rounded =
126700                      Hwk-Combo-Places (H-Idx) / Hwk-Combo-Races (H-Idx)
126800     end-if.
126900*
127000     if       Hwk-Combo-Races (H-Idx) = zero
127100              move 50 to Hwk-Jockey-Hist-Score (H-Idx)
127200     else
127300              compute Hwk-Jockey-Hist-Score (H-Idx) rounded =
127400                      ((ws-win-rate * 60) + (ws-place-rate * 40)) * 100
127500              if   Hwk-Jockey-Hist-Score (H-Idx) > 100
127600                   move 100 to Hwk-Jockey-Hist-Score (H-Idx)
127700              end-if
127800              if   Hwk-Jockey-Hist-Score (H-Idx) < 0
127900                   move zero to Hwk-Jockey-Hist-Score (H-Idx)
128000              end-if
128100     end-if.
128200*
128300     compute  ws-temp-score  rounded = 50 + ((ws-win-rate   - 0.12) *
128400               200).
128500     if       ws-temp-score > 100  move 100  to ws-temp-score.
128600     if       ws-temp-score < 0    move zero to ws-temp-score.
128700     compute  ws-temp-score2 rounded = 50 + ((ws-place-rate - 0.35) *
128800               100).
128900     if       ws-temp-score2 > 100 move 100  to ws-temp-score2.
129000     if       ws-temp-score2 < 0   move zero to ws-temp-score2.
129100     compute  Hwk-Jockey-Indiv-Score (H-Idx) rounded =
129200              (ws-temp-score * 0.6) + (ws-temp-score2 * 0.4).
129300*
129400     move     3 to ws-cnt1.
129500     perform  ad040-Recent-Avg thru ad040-Exit.
129600     move     ws-mean to Hwk-Jockey-Form-Score (H-Idx).
129700*
129800     perform  af030-Fit-Score thru af030-Exit.
129900*
130000     compute  ws-compat-score rounded =
130100              (0.35 * Hwk-Jockey-Hist-Score  (H-Idx))
130200            + (0.25 * Hwk-Jockey-Indiv-Score (H-Idx))
130300            + (0.20 * Hwk-Jockey-Form-Score  (H-Idx))
130400            + (0.20 * Hwk-Jockey-Fit-Score   (H-Idx)).
130500     if       ws-compat-score > 100 move 100  to ws-compat-score.
130600     if       ws-compat-score < 0   move zero to ws-compat-score.
130700     move     ws-compat-score to Hwk-Jockey-Compat-Score (H-Idx).
130800 af020-Exit.  exit section.
130900*
131000*    fitScore: 75 if a past win in the race's own distance band,
131100*    else 50.
131200 af030-Fit-Score.
131300     move     whd-distance-m to ws-band-dist-in.
131400     perform  zz070-Classify-Band thru zz070-Exit.
131500     move     ws-band to ws-race-band.
131600     move     "N" to ws-fit-found.
131700     if       Hwk-Perf-Count (H-Idx) not = zero
131800              perform af031-Fit-Check-One thru af031-Exit
131900                      varying P-Idx from 1 by 1
132000                      until P-Idx > Hwk-Perf-Count (H-Idx).
132100     if       ws-fit-found = "Y"
132200              move 75 to Hwk-Jockey-Fit-Score (H-Idx)
132300     else
132400              move 50 to Hwk-Jockey-Fit-Score (H-Idx).
132500 af030-Exit.
132600     exit.
132700*
132800 af031-Fit-Check-One.
132900     if       Pwk-Finish-Pos (H-Idx P-Idx) = 1
133000              move Pwk-Distance-M (H-Idx P-Idx) to ws-band-dist-in
133100              perform zz070-Classify-Band thru zz070-Exit
133200              if   ws-band = ws-race-band
133300                   move "Y" to ws-fit-found
133400              end-if
133500     end-if.
133600 af031-Exit.
133700     exit.
133800*
133900*    Newton-Raphson square root, fixed at 10 iterations - this shop's
134000*    compiler carries no SQRT intrinsic.  Input ws-sqrt-in (assumed
134100*    not negative), output ws-sqrt-out.
134200 zz050-Compute-Sqrt         section.
134300*******************************
134400     if       ws-sqrt-in <= 0
134500              move zero to ws-sqrt-out
134600     else
134700              move ws-sqrt-in to ws-sqrt-out
134800              perform zz051-Sqrt-Iterate thru zz051-Exit
134900                      varying ws-sqrt-idx from 1 by 1
135000                      until ws-sqrt-idx > 10
135100     end-if.
135200 zz050-Exit.  exit section.
135300*
135400 zz051-Sqrt-Iterate.
135500     move     ws-sqrt-out to ws-sqrt-prev.
135600     compute  ws-sqrt-out rounded =
135700              (ws-sqrt-prev + (ws-sqrt-in / ws-sqrt-prev)) / 2.
135800 zz051-Exit.
135900     exit.
136000*
136100*===================================================================*
136200*    AG010 - PERFORMANCE-RATE ANALYSIS (module weight 0.15)        *
136300*===================================================================*
136400 ag010-Score-Performance-Rate section.
136500*******************************
136600     perform  ag011-Score-One-Perf thru ag011-Exit
136700              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
136800     perform  ag050-Perf-Race-Mean thru ag050-Exit.
136900 ag010-Exit.  exit section.
137000*
137100 ag011-Score-One-Perf.
137200     if       Hwk-Perf-Count (H-Idx) = zero
137300              move 50 to Hwk-Perf-Rate-Score (H-Idx)
137400     else
137500              perform ag020-Overall-Score  thru ag020-Exit
137600              perform ag021-Distance-Score thru ag021-Exit
137700              perform ag022-Surface-Score  thru ag022-Exit
137800              perform ag023-Class-Score    thru ag023-Exit
137900              perform ag024-Recent-Score   thru ag024-Exit
138000              perform ag025-Consist-Score  thru ag025-Exit
138100              compute Hwk-Perf-Rate-Score (H-Idx) rounded =
138200                      (0.20 * Hwk-Perf-Overall-Score  (H-Idx))
138300                    + (0.25 * Hwk-Perf-Distance-Score (H-Idx))
138400                    + (0.20 * Hwk-Perf-Surface-Score  (H-Idx))
138500                    + (0.15 * Hwk-Perf-Class-Score    (H-Idx))
138600                    + (0.15 * Hwk-Perf-Recent-Score   (H-Idx))
138700                    + (0.05 * Hwk-Perf-Consist-Score  (H-Idx))
138800              if      Hwk-Perf-Rate-Score (H-Idx) > 100
138900                      move 100 to Hwk-Perf-Rate-Score (H-Idx)
139000              end-if
139100              if      Hwk-Perf-Rate-Score (H-Idx) < 0
139200                      move zero to Hwk-Perf-Rate-Score (H-Idx)
139300              end-if
139400     end-if.
139500 ag011-Exit.
139600     exit.
139700*
139800*    Overall place-rate (top-3) over every recorded past start.
139900 ag020-Overall-Score.
140000     move     zero to ws-cnt1.
140100     perform  ag020x-Overall-One thru ag020x-Exit
140200              varying P-Idx from 1 by 1 until P-Idx > Hwk-Perf-Count
140300                        (H-Idx).
140400     compute  Hwk-Perf-Overall-Score (H-Idx) rounded =
140500              (ws-cnt1 / Hwk-Perf-Count (H-Idx)) * 100.
140600 ag020-Exit.
140700     exit.
140800*
140900 ag020x-Overall-One.
141000     if       Pwk-Finish-Pos (H-Idx P-Idx) <= 3
141100              add 1 to ws-cnt1.
141200 ag020x-Exit.
141300     exit.
141400*
141500*    Place-rate over starts in the race's own distance band.
141600 ag021-Distance-Score.
141700     move     whd-distance-m to ws-band-dist-in.
141800     perform  zz070-Classify-Band thru zz070-Exit.
141900     move     ws-band to ws-race-band.
142000     move     zero to ws-cnt1 ws-cnt2.
142100     perform  ag021x-Distance-One thru ag021x-Exit
142200              varying P-Idx from 1 by 1 until P-Idx > Hwk-Perf-Count
142300                        (H-Idx).
142400     if       ws-cnt2 = zero
142500              move zero to Hwk-Perf-Distance-Score (H-Idx)
142600     else
142700              compute Hwk-Perf-Distance-Score (H-Idx) rounded =
142800                      (ws-cnt1 / ws-cnt2) * 100.
142900 ag021-Exit.
143000     exit.
143100*
143200 ag021x-Distance-One.
143300     move     Pwk-Distance-M (H-Idx P-Idx) to ws-band-dist-in.
143400     perform  zz070-Classify-Band thru zz070-Exit.
143500     if       ws-band = ws-race-band
143600              add 1 to ws-cnt2
143700              if   Pwk-Finish-Pos (H-Idx P-Idx) <= 3
143800                   add 1 to ws-cnt1
143900              end-if
144000     end-if.
144100 ag021x-Exit.
144200     exit.
144300*
144400*    Place-rate over starts on the same surface as today's race.
144500 ag022-Surface-Score.
144600     move     zero to ws-cnt1 ws-cnt2.
144700     perform  ag022x-Surface-One thru ag022x-Exit
144800              varying P-Idx from 1 by 1 until P-Idx > Hwk-Perf-Count
144900                        (H-Idx).
145000     if       ws-cnt2 = zero
145100              move zero to Hwk-Perf-Surface-Score (H-Idx)
145200     else
145300              compute Hwk-Perf-Surface-Score (H-Idx) rounded =
145400                      (ws-cnt1 / ws-cnt2) * 100.
145500 ag022-Exit.
145600     exit.
145700*
145800 ag022x-Surface-One.
145900     if       Pwk-Surface (H-Idx P-Idx) = whd-surface
146000              add 1 to ws-cnt2
146100              if   Pwk-Finish-Pos (H-Idx P-Idx) <= 3
146200                   add 1 to ws-cnt1
146300              end-if
146400     end-if.
146500 ag022x-Exit.
146600     exit.
146700*
146800*    Place-rate over starts at the same class as today's race.
146900 ag023-Class-Score.
147000     move     zero to ws-cnt1 ws-cnt2.
147100     perform  ag023x-Class-One thru ag023x-Exit
147200              varying P-Idx from 1 by 1 until P-Idx > Hwk-Perf-Count
147300                        (H-Idx).
147400     if       ws-cnt2 = zero
147500              move zero to Hwk-Perf-Class-Score (H-Idx)
147600     else
147700              compute Hwk-Perf-Class-Score (H-Idx) rounded =
147800                      (ws-cnt1 / ws-cnt2) * 100.
147900 ag023-Exit.
148000     exit.
148100*
148200 ag023x-Class-One.
148300     if       Pwk-Class (H-Idx P-Idx) = whd-race-class
148400              add 1 to ws-cnt2
148500              if   Pwk-Finish-Pos (H-Idx P-Idx) <= 3
148600                   add 1 to ws-cnt1
148700              end-if
148800     end-if.
148900 ag023x-Exit.
149000     exit.
149100*
149200*    .6 x mean(last 3) + .4 x mean(last 5), both 85-scale via ad040.
149300 ag024-Recent-Score.
149400     move     3 to ws-cnt1.
149500     perform  ad040-Recent-Avg thru ad040-Exit.
149600     move     ws-mean to ws-temp-score.
149700     move     5 to ws-cnt1.
149800     perform  ad040-Recent-Avg thru ad040-Exit.
149900     compute  Hwk-Perf-Recent-Score (H-Idx) rounded =
150000              (0.6 * ws-temp-score) + (0.4 * ws-mean).
150100 ag024-Exit.
150200     exit.
150300*
150400*    100 - 10xstddev(finish pos, last<=8) - 50xbigDefeatRate(>=10th);
150500*    fewer than 3 starts scores a flat zero (insufficient data).
150600 ag025-Consist-Score.
150700     if       Hwk-Perf-Count (H-Idx) < 3
150800              move zero to Hwk-Perf-Consist-Score (H-Idx)
150900     else
151000              move    Hwk-Perf-Count (H-Idx) to ws-cnt3
151100              if      ws-cnt3 > 8
151200                      move 8 to ws-cnt3
151300              end-if
151400              move    zero to ws-sum1 ws-sum-sq
151500              perform ag025x-Accum-One thru ag025x-Exit
151600                      varying P-Idx from 1 by 1 until P-Idx > ws-cnt3
151700              compute ws-mean rounded = ws-sum1 / ws-cnt3
151800              compute ws-sqrt-in rounded =
151900                      (ws-sum-sq - (ws-cnt3 * ws-mean * ws-mean))
152000                      / (ws-cnt3 - 1)
152100              if      ws-sqrt-in < 0
152200                      move zero to ws-sqrt-in
152300              end-if
152400              perform zz050-Compute-Sqrt thru zz050-Exit
152500              move    ws-sqrt-out to ws-stddev
152600              move    zero to ws-big-defeat-cnt
152700              perform ag025y-Defeat-One thru ag025y-Exit
152800                      varying P-Idx from 1 by 1 until P-Idx > ws-cnt3
152900              compute ws-big-defeat-rate rounded =
153000                      ws-big-defeat-cnt / ws-cnt3
153100              compute Hwk-Perf-Consist-Score (H-Idx) rounded =
153200                      100 - (ws-stddev * 10) - (ws-big-defeat-rate * 50)
153300              if      Hwk-Perf-Consist-Score (H-Idx) < 0
153400                      move zero to Hwk-Perf-Consist-Score (H-Idx)
153500              end-if
153600     end-if.
153700 ag025-Exit.
153800     exit.
153900*
154000 ag025x-Accum-One.
154100     add      Pwk-Finish-Pos (H-Idx P-Idx) to ws-sum1.
154200     compute  ws-sum-sq = ws-sum-sq +
154300              (Pwk-Finish-Pos (H-Idx P-Idx) * Pwk-Finish-Pos (H-Idx
154400                        P-Idx)).
154500 ag025x-Exit.
154600     exit.
154700*
154800 ag025y-Defeat-One.
154900     if       Pwk-Finish-Pos (H-Idx P-Idx) not < 10
155000              add 1 to ws-big-defeat-cnt.
155100 ag025y-Exit.
155200     exit.
155300*
155400 ag050-Perf-Race-Mean.
155500     move     zero to ws-sum1.
155600     perform  ag051-Perf-Mean-One thru ag051-Exit
155700              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
155800     compute  Rmod-Perf rounded = ws-sum1 / Rws-Horse-Count.
155900 ag050-Exit.
156000     exit.
156100*
156200 ag051-Perf-Mean-One.
156300     add      Hwk-Perf-Rate-Score (H-Idx) to ws-sum1.
156400 ag051-Exit.
156500     exit.
156600*
156700*===================================================================*
156800*    AH010 - BLOODLINE ANALYSIS (module weight 0.15)                *
156900*===================================================================*
157000 ah010-Score-Bloodline      section.
157100*******************************
157200     perform  ah011-Score-One-Blood thru ah011-Exit
157300              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
157400     perform  ah050-Blood-Race-Mean thru ah050-Exit.
157500 ah010-Exit.  exit section.
157600*
157700 ah011-Score-One-Blood.
157800     move     Hwk-Sire-Line (H-Idx) to ws-sire-code-in.
157900     perform  ah021-Sire-Lookup thru ah021-Exit.
158000     if       ws-sire-found = "N"
158100*             no sireline on file - score the line at dead even
158200              move 50 to Hwk-Blood-Distance-Score (H-Idx)
158300              move 50 to Hwk-Blood-Surface-Score  (H-Idx)
158400              move 50 to Hwk-Blood-Class-Score    (H-Idx)
158500     else
158600              perform ah022-Distance-Aptitude thru ah022-Exit
158700              perform ah023-Surface-Aptitude  thru ah023-Exit
158800              perform ah024-Class-Aptitude    thru ah024-Exit
158900     end-if.
159000     move     50 to ws-mating-score.
159100     compute  Hwk-Blood-Score (H-Idx) rounded =
159200              (Hwk-Blood-Distance-Score (H-Idx)
159300             + Hwk-Blood-Surface-Score  (H-Idx)
159400             + Hwk-Blood-Class-Score    (H-Idx)
159500             + ws-mating-score) / 4.
159600 ah011-Exit.
159700     exit.
159800*
159900*    Serial lookup on the 8-row sireline table loaded at aa015.
160000 ah021-Sire-Lookup.
160100     move     "N" to ws-sire-found.
160200     set      Sire-Idx to 1.
160300     search   Sire-Entry
160400              at end
160500                   continue
160600              when Sire-Code (Sire-Idx) = ws-sire-code-in
160700                   move "Y" to ws-sire-found
160800                   move Sire-Idx to ws-sire-idx-out.
160900 ah021-Exit.
161000     exit.
161100*
161200*    Distance aptitude: true multiplier against today's distance
161300*    band, mapped SPRINT/STEEPLE to the short/long sire figures and
161400*    MILE/MIDDLE/LONG to the middle figure, weighted 0.7 against the
161500*    dam-line's fixed-neutral 0.3 share, x100, clamped 0-100.
161600*    02/09/26 vbc - mult carried its own 0.3 dam-line share at only
161700*             x50 - CR 541 restores the 70/30 split spec calls for.
161800 ah022-Distance-Aptitude.
161900     move     whd-distance-m to ws-band-dist-in.
162000     perform  zz070-Classify-Band thru zz070-Exit.
162100     evaluate true
162200         when ws-band = "SPRINT "
162300              compute ws-class-score rounded =
162400                      (70 * Sire-Dist-Short (ws-sire-idx-out)) + 30
162500         when ws-band = "STEEPLE"
162600              compute ws-class-score rounded =
162700                      (70 * Sire-Dist-Long  (ws-sire-idx-out)) + 30
162800         when other
162900              compute ws-class-score rounded =
163000                      (70 * Sire-Dist-Middle (ws-sire-idx-out)) + 30
163100     end-evaluate.
163200     if       ws-class-score > 100 move 100  to ws-class-score.
163300     if       ws-class-score < 0   move zero to ws-class-score.
163400     move     ws-class-score to Hwk-Blood-Distance-Score (H-Idx).
163500 ah022-Exit.
163600     exit.
163700*
163800*    Surface aptitude, also used standalone by ad033 via ah020.
163900 ah023-Surface-Aptitude.
164000     perform  ah020-Calc-Bloodline-Surface thru ah020-Exit.
164100     move     ws-surf-score to Hwk-Blood-Surface-Score (H-Idx).
164200 ah023-Exit.
164300     exit.
164400*
164500*    Class aptitude: G1-calibre line against a Graded-up race (level
164600*    5+) scores 80, either calibre flag against a mid-grade race
164700*    (level 3-4) scores 70, else 50.
164800 ah024-Class-Aptitude.
164900     move     whd-race-class to ws-class-code-in.
165000     perform  ae020-Class-Level-Lookup thru ae020-Exit.
165100     move     ws-class-level-out to ws-race-level.
165200     evaluate true
165300         when ws-race-level not < 5
165400              and Sire-G1-Calibre (ws-sire-idx-out) = "Y"
165500              move 80 to Hwk-Blood-Class-Score (H-Idx)
165600         when ws-race-level not < 3
165700              and (Sire-G1-Calibre     (ws-sire-idx-out) = "Y"
165800               or  Sire-Stakes-Calibre (ws-sire-idx-out) = "Y")
165900              move 70 to Hwk-Blood-Class-Score (H-Idx)
166000         when other
166100              move 50 to Hwk-Blood-Class-Score (H-Idx)
166200     end-evaluate.
166300 ah024-Exit.
166400     exit.
166500*
166600*    Surface-aptitude lookup, called standalone from ad033 before the
166700*    sireline search has necessarily run for this horse this race.
166800 ah020-Calc-Bloodline-Surface section.
166900*******************************
167000     move     Hwk-Sire-Line (H-Idx) to ws-sire-code-in.
167100     perform  ah021-Sire-Lookup thru ah021-Exit.
167200     if       ws-sire-found = "N"
167300              move 50 to ws-surf-score
167400     else
167500              evaluate true
167600                  when whd-surface = "TURF"
167700                       and Sire-Turf-Line (ws-sire-idx-out) = "Y"
167800                       move 75 to ws-surf-score
167900                  when whd-surface = "DIRT"
168000                       and Sire-Dirt-Line (ws-sire-idx-out) = "Y"
168100                       move 75 to ws-surf-score
168200                  when Sire-All-Round (ws-sire-idx-out) = "Y"
168300                       move 65 to ws-surf-score
168400                  when other
168500                       move 40 to ws-surf-score
168600              end-evaluate
168700     end-if.
168800 ah020-Exit.  exit section.
168900*
169000 ah050-Blood-Race-Mean.
169100     move     zero to ws-sum1.
169200     perform  ah051-Blood-Mean-One thru ah051-Exit
169300              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
169400     compute  Rmod-Blood rounded = ws-sum1 / Rws-Horse-Count.
169500 ah050-Exit.
169600     exit.
169700*
169800 ah051-Blood-Mean-One.
169900     add      Hwk-Blood-Score (H-Idx) to ws-sum1.
170000 ah051-Exit.
170100     exit.
170200*
170300*===================================================================*
170400*    AI010 - ABILITY ANALYSIS (module weight 0.18)                  *
170500*===================================================================*
170600 ai010-Score-Ability        section.
170700*******************************
170800     perform  ai011-Score-One-Ability thru ai011-Exit
170900              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
171000     perform  ai050-Ability-Race-Mean thru ai050-Exit.
171100 ai010-Exit.  exit section.
171200*
171300*    02/09/26 vbc - speed/stamina weights were swapped and the three
171400*             flat-50 components were carried at only 0.20 combined -
171500*             CR 541 restores 0.25/0.20/0.15/0.30-flat/0.10 of spec.
171600 ai011-Score-One-Ability.
171700     perform  ai020-Speed-Score      thru ai020-Exit.
171800     perform  ai021-Stamina-Score    thru ai021-Exit.
171900     perform  ai022-Accel-Score      thru ai022-Exit.
172000     perform  ai023-Season-Score     thru ai023-Exit.
172100*    cornering / racing-sense / pressure-resistance carry no data on
172200*    the files we're fed - held at the fixed dead-even figure, 0.10
172300*    apiece, 0.30 combined.
172400     compute  Hwk-Ability-Score (H-Idx) rounded =
172500              (0.25 * Hwk-Ability-Speed-Score   (H-Idx))
172600            + (0.20 * Hwk-Ability-Stamina-Score (H-Idx))
172700            + (0.15 * Hwk-Ability-Accel-Score   (H-Idx))
172800            + (0.10 * Hwk-Ability-Season-Score  (H-Idx))
172900            + (0.30 * 50).
173000     if       Hwk-Ability-Score (H-Idx) > 100 move 100  to
173100               Hwk-Ability-Score (H-Idx).
173200     if       Hwk-Ability-Score (H-Idx) < 0   move zero to
173300               Hwk-Ability-Score (H-Idx).
173400 ai011-Exit.
173500     exit.
173600*
173700*    Speed: over the last <= 3 starts, mean of the 85-scale finish-
173800*    position read-out (zz061, a raw-time proxy) at 0.6, blended with
173900*    mean last-3f-time read off 33.0s par, a point a tenth, at 0.4.
174000*    02/09/26 vbc - CR 541.  The 125-par/half-second scale here had
174100*             no footing in spec and ran deep negative on ordinary
174200*             sectionals; positionScore had dropped out altogether.
174300 ai020-Speed-Score.
174400     move     zero to ws-cnt1 ws-sum1 ws-sum2.
174500     if       Hwk-Perf-Count (H-Idx) not = zero
174600              perform ai020x-Speed-One thru ai020x-Exit
174700                      varying P-Idx from 1 by 1
174800                      until P-Idx > 3 or P-Idx > Hwk-Perf-Count (H-Idx).
174900     if       ws-cnt1 = zero
175000              move 50 to Hwk-Ability-Speed-Score (H-Idx)
175100     else
175200              compute Hwk-Ability-Speed-Score (H-Idx) rounded =
175300                      (0.6 * (ws-sum1 / ws-cnt1))
175400                    + (0.4 * (ws-sum2 / ws-cnt1))
175500              if   Hwk-Ability-Speed-Score (H-Idx) > 100
175600                   move 100 to Hwk-Ability-Speed-Score (H-Idx)
175700              end-if
175800              if   Hwk-Ability-Speed-Score (H-Idx) < 0
175900                   move zero to Hwk-Ability-Speed-Score (H-Idx)
176000              end-if
176100     end-if.
176200 ai020-Exit.
176300     exit.
176400*
176500 ai020x-Speed-One.
176600     add      1 to ws-cnt1.
176700     move     Pwk-Finish-Pos (H-Idx P-Idx) to ws-fp-in.
176800     perform  zz061-Pos-Score-85 thru zz061-Exit.
176900     add      ws-pos-score to ws-sum1.
177000     compute  ws-temp-score rounded =
177100              100 - ((Pwk-Last-3f-Time (H-Idx P-Idx) - 33.0) * 10).
177200     if       ws-temp-score < 0 move zero to ws-temp-score.
177300     add      ws-temp-score to ws-sum2.
177400 ai020x-Exit.
177500     exit.
177600*
177700*    Stamina: mean 85-scale finish-position read-out (zz061) over
177800*    starts within 400m either way of today's race distance, falling
177900*    back to the last 3 starts outright when none fall in that band;
178000*    weighted 0.7 against the adaptability component's fixed 0.3*50.
178100*    02/09/26 vbc - CR 541.  Was filtering on 2001m-up regardless of
178200*             today's card - whd-distance-m was never read here.
178300 ai021-Stamina-Score.
178400     move     zero to ws-cnt2 ws-sum1.
178500     if       Hwk-Perf-Count (H-Idx) not = zero
178600              perform ai021x-Stamina-One thru ai021x-Exit
178700                      varying P-Idx from 1 by 1
178800                      until P-Idx > Hwk-Perf-Count (H-Idx).
178900     if       ws-cnt2 = zero and Hwk-Perf-Count (H-Idx) not = zero
179000              move zero to ws-sum1
179100              perform ai021y-Stamina-Fallback thru ai021y-Exit
179200                      varying P-Idx from 1 by 1
179300                      until P-Idx > 3 or P-Idx > Hwk-Perf-Count (H-Idx).
179400     if       ws-cnt2 = zero
179500              move 50 to Hwk-Ability-Stamina-Score (H-Idx)
179600     else
179700              compute Hwk-Ability-Stamina-Score (H-Idx) rounded =
179800                      (0.7 * (ws-sum1 / ws-cnt2)) + (0.3 * 50)
179900     end-if.
180000 ai021-Exit.
180100     exit.
180200*
180300 ai021x-Stamina-One.
180400     if       Pwk-Distance-M (H-Idx P-Idx) not < whd-distance-m - 400
180500        and   Pwk-Distance-M (H-Idx P-Idx) not > whd-distance-m + 400
180600              add 1 to ws-cnt2
180700              move Pwk-Finish-Pos (H-Idx P-Idx) to ws-fp-in
180800              perform zz061-Pos-Score-85 thru zz061-Exit
180900              add  ws-pos-score to ws-sum1
181000     end-if.
181100 ai021x-Exit.
181200     exit.
181300*
181400 ai021y-Stamina-Fallback.
181500     add      1 to ws-cnt2.
181600     move     Pwk-Finish-Pos (H-Idx P-Idx) to ws-fp-in.
181700     perform  zz061-Pos-Score-85 thru zz061-Exit.
181800     add      ws-pos-score to ws-sum1.
181900 ai021y-Exit.
182000     exit.
182100*
182200*    Acceleration: per last <= 3 starts, blend last-3f-time off 33.0s
182300*    par (0.6) with finish-pos/field-size (0.4), mean over starts;
182400*    no starts scores 50.
182500*    02/09/26 vbc - CR 541.  Was a bare beat-the-half-field count,
182600*             no last-3f-time term at all.
182700 ai022-Accel-Score.
182800     move     zero to ws-cnt1 ws-sum1.
182900     if       Hwk-Perf-Count (H-Idx) not = zero
183000              perform ai022x-Accel-One thru ai022x-Exit
183100                      varying P-Idx from 1 by 1
183200                      until P-Idx > 3 or P-Idx > Hwk-Perf-Count (H-Idx).
183300     if       ws-cnt1 = zero
183400              move 50 to Hwk-Ability-Accel-Score (H-Idx)
183500     else
183600              compute Hwk-Ability-Accel-Score (H-Idx) rounded =
183700                      ws-sum1 / ws-cnt1
183800     end-if.
183900 ai022-Exit.
184000     exit.
184100*
184200 ai022x-Accel-One.
184300     add      1 to ws-cnt1.
184400     compute  ws-temp-score rounded =
184500              100 - ((Pwk-Last-3f-Time (H-Idx P-Idx) - 33.0) * 10).
184600     if       ws-temp-score < 0 move zero to ws-temp-score.
184700     compute  ws-temp-score2 rounded =
184800              100 - (100 * Pwk-Finish-Pos (H-Idx P-Idx)
184900                    / Pwk-Field-Size   (H-Idx P-Idx)).
185000     if       ws-temp-score2 < 0 move zero to ws-temp-score2.
185100     compute  ws-sum1 = ws-sum1 + (0.6 * ws-temp-score)
185200                                + (0.4 * ws-temp-score2).
185300 ai022x-Exit.
185400     exit.
185500*
185600*    Seasonal form: place-rate restricted to starts made in the same
185700*    calendar quarter as today's race (Spring Mar-May, Summer
185800*    Jun-Aug, Autumn Sep-Nov, Winter Dec-Feb); no such starts - 50.
185900 ai023-Season-Score.
186000     perform  ai023y-Classify-Season thru ai023y-Exit.
186100     move     zero to ws-cnt1 ws-cnt2.
186200     if       Hwk-Perf-Count (H-Idx) not = zero
186300              perform ai023x-Season-One thru ai023x-Exit
186400                      varying P-Idx from 1 by 1
186500                      until P-Idx > Hwk-Perf-Count (H-Idx).
186600     if       ws-cnt2 = zero
186700              move 50 to Hwk-Ability-Season-Score (H-Idx)
186800     else
186900              compute Hwk-Ability-Season-Score (H-Idx) rounded =
187000                      (ws-cnt1 / ws-cnt2) * 100
187100     end-if.
187200 ai023-Exit.
187300     exit.
187400*
187500 ai023y-Classify-Season.
187600     evaluate true
187700         when     whd-race-month >= 3 and whd-race-month <= 5
187800                  move "SPRING" to ws-season
187900         when     whd-race-month >= 6 and whd-race-month <= 8
188000                  move "SUMMER" to ws-season
188100         when     whd-race-month >= 9 and whd-race-month <= 11
188200                  move "AUTUMN" to ws-season
188300         when     other
188400                  move "WINTER" to ws-season
188500     end-evaluate.
188600 ai023y-Exit.
188700     exit.
188800*
188900 ai023x-Season-One.
189000     move     ws-season to ws-band.
189100     evaluate true
189200         when     Pwk-Month (H-Idx P-Idx) >= 3 and Pwk-Month (H-Idx
189300                   P-Idx) <= 5
189400                  move "SPRING" to ws-band
189500         when     Pwk-Month (H-Idx P-Idx) >= 6 and Pwk-Month (H-Idx
189600                   P-Idx) <= 8
189700                  move "SUMMER" to ws-band
189800         when     Pwk-Month (H-Idx P-Idx) >= 9 and Pwk-Month (H-Idx
189900                   P-Idx) <= 11
190000                  move "AUTUMN" to ws-band
190100         when     other
190200                  move "WINTER" to ws-band
190300     end-evaluate.
190400     if       ws-band = ws-season
190500              add 1 to ws-cnt2
190600              if   Pwk-Finish-Pos (H-Idx P-Idx) <= 3
190700                   add 1 to ws-cnt1
190800              end-if
190900     end-if.
191000 ai023x-Exit.
191100     exit.
191200*
191300 ai050-Ability-Race-Mean.
191400     move     zero to ws-sum1.
191500     perform  ai051-Ability-Mean-One thru ai051-Exit
191600              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
191700     compute  Rmod-Ability rounded = ws-sum1 / Rws-Horse-Count.
191800 ai050-Exit.
191900     exit.
192000*
192100 ai051-Ability-Mean-One.
192200     add      Hwk-Ability-Score (H-Idx) to ws-sum1.
192300 ai051-Exit.
192400     exit.
192500*
192600*    Theoretical win rate, used by ak010's market-efficiency read-out
192700*    only: 0.5 off 0.03 a point of popularity past the favourite,
192800*    floored 0.01, scaled by a field-size factor (18 over the field,
192900*    capped 1.2, field never taken under 8), clamped 0.01-0.80; fair
193000*    price is the flat reciprocal.
193100*    02/09/26 vbc - CR 541.  The fixed popularity-bucket table never
193200*             read HORSE-COUNT, so field size had no say in the fair
193300*             price; fairOdds was also off a permanent 0.80 overround
193400*             instead of the flat 1/winRate spec calls for.
193500 zz080-Theoretical-Win-Rate section.
193600*******************************
193700     compute  ws-theo-win-rate rounded =
193800              0.5 - (0.03 * (Hwk-Popularity (H-Idx) - 1)).
193900     if       ws-theo-win-rate < 0.01 move 0.01 to ws-theo-win-rate.
194000     if       Rws-Horse-Count not < 8
194100              move Rws-Horse-Count to ws-field-basis
194200     else
194300              move 8 to ws-field-basis
194400     end-if.
194500     compute  ws-field-factor rounded = 18 / ws-field-basis.
194600     if       ws-field-factor > 1.2 move 1.2 to ws-field-factor.
194700     compute  ws-theo-win-rate rounded =
194800              ws-theo-win-rate * ws-field-factor.
194900     if       ws-theo-win-rate > 0.80 move 0.80 to ws-theo-win-rate.
195000     if       ws-theo-win-rate < 0.01 move 0.01 to ws-theo-win-rate.
195100     compute  ws-fair-odds rounded = 1 / ws-theo-win-rate.
195200     compute  ws-value-ratio rounded = Hwk-Odds (H-Idx) / ws-fair-odds.
195300 zz080-Exit.  exit section.
195400*
195500*===================================================================*
195600*    AJ010 - DARK-HORSE ANALYSIS (module weight 0.05)               *
195700*===================================================================*
195800*    Candidate test: lightly fancied (popularity 6-16) at a price
195900*    (odds 8.0-50.0) - the zone this shop's punters call live outs.
196000 aj010-Score-Dark-Horse     section.
196100*******************************
196200     move     zero to Rws-Dark-Count.
196300     perform  aj011-Score-One-Dark thru aj011-Exit
196400              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
196500     perform  aj050-Dark-Race-Mean thru aj050-Exit.
196600 aj010-Exit.  exit section.
196700*
196800 aj011-Score-One-Dark.
196900     move     "N" to Hwk-Dark-Candidate (H-Idx) Hwk-Dark-Recommended
197000               (H-Idx).
197100     move     zero to Hwk-Dark-Score (H-Idx) Hwk-Dark-Exp-Value (H-Idx)
197200                       Hwk-Dark-Confidence (H-Idx).
197300     if       Hwk-Popularity (H-Idx) not < 6
197400         and  Hwk-Popularity (H-Idx) not > 16
197500         and  Hwk-Odds       (H-Idx) not < 8.0
197600         and  Hwk-Odds       (H-Idx) not > 50.0
197700              move "Y" to Hwk-Dark-Candidate (H-Idx)
197800              perform aj020-Inefficiency-Score thru aj020-Exit
197900              perform aj021-Hidden-Score       thru aj021-Exit
198000              perform aj022-Condition-Score    thru aj022-Exit
198100              perform aj023-Combo-Score        thru aj023-Exit
198200              perform aj024-Seasonal-Score     thru aj024-Exit
198300              compute Hwk-Dark-Score (H-Idx) rounded =
198400                      (0.30 * ws-inefficiency)
198500                    + (0.25 * ws-class-score)
198600                    + (0.20 * ws-mating-score)
198700                    + (0.15 * ws-temp-score)
198800                    + (0.10 * ws-temp-score2)
198900              if   Hwk-Dark-Score (H-Idx) > 100 move 100  to
199000                        Hwk-Dark-Score (H-Idx)
199100              end-if
199200              if   Hwk-Dark-Score (H-Idx) < 0   move zero to
199300                        Hwk-Dark-Score (H-Idx)
199400              end-if
199500              compute ws-dark-score-rate rounded =
199600                      Hwk-Dark-Score (H-Idx) / 500
199700              if   ws-dark-score-rate > 0.30 move 0.30 to
199800                        ws-dark-score-rate
199900              end-if
200000              compute Hwk-Dark-Exp-Value (H-Idx) rounded =
200100                      (ws-dark-score-rate * Hwk-Odds (H-Idx)) - 1
200200              compute Hwk-Dark-Confidence (H-Idx) rounded =
200300                      Hwk-Dark-Score (H-Idx) / 100
200400     end-if.
200500 aj011-Exit.
200600     exit.
200700*
200800*    Inefficiency: how far the market's actual price runs above a
200900*    dark-horse theoretical price (popularity x 1.5, floored at 3.0) -
201000*    its own test, distinct from ak010's market-efficiency fair odds.
201100 aj020-Inefficiency-Score.
201200     compute  ws-theo-odds-dark rounded = Hwk-Popularity (H-Idx) * 1.5.
201300     if       ws-theo-odds-dark < 3.0 move 3.0 to ws-theo-odds-dark.
201400     compute  ws-inefficiency rounded =
201500              100 * (Hwk-Odds (H-Idx) - ws-theo-odds-dark) /
201600              ws-theo-odds-dark.
201700     if       ws-inefficiency > 100 move 100  to ws-inefficiency.
201800     if       ws-inefficiency < 0   move zero to ws-inefficiency.
201900 aj020-Exit.
202000     exit.
202100*
202200*    Hidden-form: borrows the base score already struck by ad010's
202300*    Basic-Analysis module for this horse.
202400 aj021-Hidden-Score.
202500     move     Hwk-Basic-Base-Score (H-Idx) to ws-class-score.
202600 aj021-Exit.
202700     exit.
202800*
202900*    Condition fit: held at the neutral figure - the top-3 history
203000*    check stays reserved for al030's weather read-out only.
203100 aj022-Condition-Score.
203200     move     50 to ws-mating-score.
203300 aj022-Exit.
203400     exit.
203500*
203600*    Combo form: the jockey/trainer history read-out already struck
203700*    by af010 for this horse.
203800 aj023-Combo-Score.
203900     move     Hwk-Jockey-Hist-Score (H-Idx) to ws-temp-score.
204000 aj023-Exit.
204100     exit.
204200*
204300*    Seasonal form: the seasonal read-out already struck by ai010.
204400 aj024-Seasonal-Score.
204500     move     Hwk-Ability-Season-Score (H-Idx) to ws-temp-score2.
204600 aj024-Exit.
204700     exit.
204800*
204900*    02/16/26 vbc - CR 547.  Raced the candidate total over the whole
205000*             Rws-Horse-Count field, diluting every race's module mean
205100*             by its non-candidates - spec calls for the mean of
205200*             candidate scores alone, zero when none qualify.
205300 aj050-Dark-Race-Mean.
205400     move     zero to ws-sum1 ws-cnt1.
205500     perform  aj051-Dark-Mean-One thru aj051-Exit
205600              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
205700     if       ws-cnt1 = zero
205800              move zero to Rmod-Dark
205900     else
206000              compute Rmod-Dark rounded = ws-sum1 / ws-cnt1.
206100     perform  aj060-Pick-Recommended thru aj060-Exit.
206200 aj050-Exit.
206300     exit.
206400*
206500 aj051-Dark-Mean-One.
206600     add      Hwk-Dark-Score (H-Idx) to ws-sum1.
206700     if       Hwk-Dark-Candidate (H-Idx) = "Y"
206800              add 1 to ws-cnt1.
206900 aj051-Exit.
207000     exit.
207100*
207200*    Recommend up to 3 candidates passing the score/value/confidence
207300*    gate, highest Dark-Score first - one find-the-best pass per slot,
207400*    same idiom as am030's final-score sort.
207500 aj060-Pick-Recommended.
207600     perform  aj061-Pick-One thru aj061-Exit
207700              varying ws-cnt1 from 1 by 1 until ws-cnt1 > 3.
207800 aj060-Exit.
207900     exit.
208000*
208100 aj061-Pick-One.
208200     move     zero to ws-best-idx.
208300     perform  aj061a-Find-Best-Dark thru aj061a-Exit
208400              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
208500     if       ws-best-idx not = zero
208600              add 1 to Rws-Dark-Count
208700              move ws-best-idx to Rws-Dark-Idx-Tbl (Rws-Dark-Count)
208800              move "Y" to Hwk-Dark-Recommended (ws-best-idx)
208900     end-if.
209000 aj061-Exit.
209100     exit.
209200*
209300 aj061a-Find-Best-Dark.
209400     if       Hwk-Dark-Candidate   (H-Idx) = "Y"
209500         and  Hwk-Dark-Recommended (H-Idx) = "N"
209600         and  Hwk-Dark-Score       (H-Idx) not < 60
209700         and  Hwk-Dark-Exp-Value   (H-Idx) not < 0.5
209800         and  Hwk-Dark-Confidence  (H-Idx) not < 0.6
209900         and (ws-best-idx = zero
210000              or Hwk-Dark-Score (H-Idx) > Hwk-Dark-Score (ws-best-idx))
210100              move H-Idx to ws-best-idx
210200     end-if.
210300 aj061a-Exit.
210400     exit.
210500*
210600*===================================================================*
210700*    AK010 - MARKET-EFFICIENCY ANALYSIS (module weight 0.02)        *
210800*===================================================================*
210900 ak010-Score-Market-Efficiency section.
211000*******************************
211100     move     zero to Rws-Value-Count.
211200     perform  ak011-Score-One-Market thru ak011-Exit
211300              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
211400     perform  ak050-Market-Race-Mean thru ak050-Exit.
211500     perform  ak060-Pick-Value-Opps thru ak060-Exit.
211600 ak010-Exit.  exit section.
211700*
211800*    02/09/26 vbc - CR 541.  Module weights were 0.35/0.25/0.20/0.20
211900*             against value/movement/pattern/sentiment - spec weights
212000*             value 0.40, pattern 0.25, sentiment 0.20, movement 0.15.
212100 ak011-Score-One-Market.
212200     perform  zz080-Theoretical-Win-Rate thru zz080-Exit.
212300     move     ws-value-ratio to Hwk-Market-Value-Ratio (H-Idx).
212400     perform  ak020-Value-Score    thru ak020-Exit.
212500     perform  ak021-Movement-Score thru ak021-Exit.
212600     perform  ak022-Pattern-Score  thru ak022-Exit.
212700*    sentiment carries no data on the files we're fed - held at the
212800*    fixed dead-even figure, same as ai011's unsupported components.
212900     compute  Hwk-Market-Score (H-Idx) rounded =
213000              (0.40 * Hwk-Market-Value-Score    (H-Idx))
213100            + (0.25 * Hwk-Market-Pattern-Score  (H-Idx))
213200            + (0.20 * 50)
213300            + (0.15 * Hwk-Market-Movement-Score (H-Idx)).
213400     if       Hwk-Market-Score (H-Idx) > 100 move 100  to
213500               Hwk-Market-Score (H-Idx).
213600     if       Hwk-Market-Score (H-Idx) < 0   move zero to
213700               Hwk-Market-Score (H-Idx).
213800*    Value-opportunity flag: excellent/good assessment riding a
213900*    market score of 60 or better - ak060 keeps the top 5 by ratio.
214000     move     "N" to Hwk-Market-Value-Opp (H-Idx).
214100     if      (Hwk-Market-Assessment (H-Idx) = "excellent_value  "
214200          or  Hwk-Market-Assessment (H-Idx) = "good_value       ")
214300         and  Hwk-Market-Score (H-Idx) not < 60
214400              move "Y" to Hwk-Market-Value-Opp (H-Idx).
214500 ak011-Exit.
214600     exit.
214700*
214800*    Value: actual price against the fair price off zz080, less the
214900*    break-even 0.5 ratio, x50 - and the plain-English call that goes
215000*    with it.
215100*    02/09/26 vbc - CR 541.  The -0.5 term had dropped out (plain
215200*             ratio*50) and the assessment bands were a 3-way
215300*             undervalued/overvalued/fair_value split at 1.30/0.70
215400*             instead of spec's 4-way excellent/good/fair/overvalued
215500*             at 1.5/1.2/0.8.
215600 ak020-Value-Score.
215700     compute  Hwk-Market-Value-Score (H-Idx) rounded =
215800              (ws-value-ratio - 0.5) * 50.
215900     if       Hwk-Market-Value-Score (H-Idx) > 100
216000              move 100 to Hwk-Market-Value-Score (H-Idx)
216100     end-if.
216200     if       Hwk-Market-Value-Score (H-Idx) < 0
216300              move zero to Hwk-Market-Value-Score (H-Idx)
216400     end-if.
216500     evaluate true
216600         when  ws-value-ratio not < 1.50
216700               move "excellent_value  " to Hwk-Market-Assessment (H-Idx)
216800         when  ws-value-ratio not < 1.20
216900               move "good_value       " to Hwk-Market-Assessment (H-Idx)
217000         when  ws-value-ratio not < 0.80
217100               move "fair_value       " to Hwk-Market-Assessment (H-Idx)
217200         when  other
217300               move "overvalued       " to Hwk-Market-Assessment (H-Idx)
217400     end-evaluate.
217500 ak020-Exit.
217600     exit.
217700*
217800*    Movement: how far the price has shortened (or drifted) off the
217900*    morning line, off 50 - a dead-band inside 5% either way, capped
218000*    25 points before it.
218100*    02/09/26 vbc - CR 541.  Ran uncapped off a flat x100, no dead-
218200*             band, and off the wrong sign of the rate.
218300 ak021-Movement-Score.
218400     if       Hwk-Opening-Odds (H-Idx) = zero
218500              move 50 to Hwk-Market-Movement-Score (H-Idx)
218600     else
218700              compute ws-change-rate rounded =
218800                      (Hwk-Odds (H-Idx) - Hwk-Opening-Odds (H-Idx))
218900                      / Hwk-Opening-Odds (H-Idx)
219000              evaluate true
219100                  when ws-change-rate < -0.05
219200                       compute ws-temp-score rounded =
219300                               ws-change-rate * -100
219400                       if   ws-temp-score > 25 move 25 to ws-temp-score
219500                       end-if
219600                       compute Hwk-Market-Movement-Score (H-Idx) =
219700                               50 + ws-temp-score
219800                  when ws-change-rate > 0.05
219900                       compute ws-temp-score rounded =
220000                               ws-change-rate * 50
220100                       if   ws-temp-score > 25 move 25 to ws-temp-score
220200                       end-if
220300                       compute Hwk-Market-Movement-Score (H-Idx) =
220400                               50 - ws-temp-score
220500                  when other
220600                       move 50 to Hwk-Market-Movement-Score (H-Idx)
220700              end-evaluate
220800     end-if.
220900 ak021-Exit.
221000     exit.
221100*
221200*    Pattern: support rate off popularity alone (0.3 less 0.02 a
221300*    point, floored 0.01), x300, cap 100 - the jockey/trainer combo
221400*    carries no say here, per spec.
221500*    02/09/26 vbc - CR 541.  Was the combo's win-support rate off
221600*             Hwk-Combo-Wins/Races, ignoring POPULARITY altogether.
221700 ak022-Pattern-Score.
221800     compute  ws-support-rate rounded =
221900              0.3 - (0.02 * Hwk-Popularity (H-Idx)).
222000     if       ws-support-rate < 0.01 move 0.01 to ws-support-rate.
222100     compute  Hwk-Market-Pattern-Score (H-Idx) rounded =
222200              ws-support-rate * 300.
222300     if       Hwk-Market-Pattern-Score (H-Idx) > 100
222400              move 100 to Hwk-Market-Pattern-Score (H-Idx)
222500     end-if.
222600 ak022-Exit.
222700     exit.
222800*
222900 ak050-Market-Race-Mean.
223000     move     zero to ws-sum1.
223100     perform  ak051-Market-Mean-One thru ak051-Exit
223200              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
223300     compute  Rmod-Market rounded = ws-sum1 / Rws-Horse-Count.
223400 ak050-Exit.
223500     exit.
223600*
223700*    Value opportunities: keep the top 5 flagged horses by value
223800*    ratio, by subscript, same find-the-best idiom as aj060's dark-
223900*    horse pick list.
224000*    02/09/26 vbc - CR 541, new - spec's keep-top-5 list had nothing
224100*             building it.
224200 ak060-Pick-Value-Opps.
224300     perform  ak061-Pick-One-Value thru ak061-Exit
224400              varying ws-cnt1 from 1 by 1 until ws-cnt1 > 5.
224500 ak060-Exit.
224600     exit.
224700*
224800 ak061-Pick-One-Value.
224900*    Zero means none left flagged - the loop at ak060 simply runs
225000*    short of its 5 when the race hasn't got that many.
225100     move     zero to ws-best-idx.
225200     perform  ak061a-Find-Best-Value thru ak061a-Exit
225300              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
225400     if       ws-best-idx not = zero
225500              add 1 to Rws-Value-Count
225600              move ws-best-idx to Rws-Value-Idx-Tbl (Rws-Value-Count)
225700              move "N" to Hwk-Market-Value-Opp (ws-best-idx)
225800     end-if.
225900 ak061-Exit.
226000     exit.
226100*
226200 ak061a-Find-Best-Value.
226300     if       Hwk-Market-Value-Opp (H-Idx) = "Y"
226400         and (ws-best-idx = zero
226500              or Hwk-Market-Value-Ratio (H-Idx)
226600                 > Hwk-Market-Value-Ratio (ws-best-idx))
226700              move H-Idx to ws-best-idx
226800     end-if.
226900 ak061a-Exit.
227000     exit.
227100*
227200 ak051-Market-Mean-One.
227300     add      Hwk-Market-Score (H-Idx) to ws-sum1.
227400 ak051-Exit.
227500     exit.
227600*
227700*===================================================================*
227800*    AL010 - PRE-RACE INFORMATION ANALYSIS (module weight 0.03)     *
227900*===================================================================*
228000 al010-Score-Pre-Race-Info  section.
228100*******************************
228200     perform  al011-Score-One-Prerace thru al011-Exit
228300              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
228400     perform  al050-Prerace-Race-Mean thru al050-Exit.
228500 al010-Exit.  exit section.
228600*
228700 al011-Score-One-Prerace.
228800     perform  al020-Paddock-Score thru al020-Exit.
228900     perform  al021-Weight-Score  thru al021-Exit.
229000     perform  al022-Change-Score  thru al022-Exit.
229100     perform  al030-Weather-Score thru al030-Exit.
229200     perform  al023-Betting-Score thru al023-Exit.
229300     compute  Hwk-Prerace-Score (H-Idx) rounded =
229400              (Hwk-Prerace-Paddock-Score (H-Idx)
229500             + Hwk-Prerace-Weight-Score  (H-Idx)
229600             + Hwk-Prerace-Change-Score  (H-Idx)
229700             + Hwk-Prerace-Weather-Score (H-Idx)
229800             + Hwk-Prerace-Betting-Score (H-Idx)) / 5.
229900     if       Hwk-Prerace-Score (H-Idx) > 100 move 100  to
230000               Hwk-Prerace-Score (H-Idx).
230100     if       Hwk-Prerace-Score (H-Idx) < 0   move zero to
230200               Hwk-Prerace-Score (H-Idx).
230300 al011-Exit.
230400     exit.
230500*
230600*    Paddock walk grade straight off PADDOCK-EVAL - A strides out
230700*    well down through E, something caught the clocker's eye.
230800*    02/16/26 vbc - CR 547.  Ran a 90/60/30/other-50 scale that
230900*             collapsed D and E into the same "other" bucket as a
231000*             blank read - spec's is a full five-grade A/B/C/D/E
231100*             ladder at 90/75/60/40/20.
231200 al020-Paddock-Score.
231300     evaluate Hwk-Paddock-Eval (H-Idx)
231400         when "A"     move 90 to Hwk-Prerace-Paddock-Score (H-Idx)
231500         when "B"     move 75 to Hwk-Prerace-Paddock-Score (H-Idx)
231600         when "C"     move 60 to Hwk-Prerace-Paddock-Score (H-Idx)
231700         when "D"     move 40 to Hwk-Prerace-Paddock-Score (H-Idx)
231800         when "E"     move 20 to Hwk-Prerace-Paddock-Score (H-Idx)
231900         when other   move 50 to Hwk-Prerace-Paddock-Score (H-Idx)
232000     end-evaluate.
232100 al020-Exit.
232200     exit.
232300*
232400*    Weigh-in movement off the last start, base 60 - a modest gain
232500*    reads fit, a big swing either way marks a horse not quite right.
232600*    02/16/26 vbc - CR 547.  Was testing Hwk-Body-Weight against a
232700*             flat 440-480kg window, the wrong field altogether -
232800*             spec keys the weight score off WEIGHT-CHANGE itself.
232900 al021-Weight-Score.
233000     move     Hwk-Weight-Change (H-Idx) to ws-wt-change.
233100     move     60 to Hwk-Prerace-Weight-Score (H-Idx).
233200     evaluate true
233300         when  ws-wt-change not < 16
233400               subtract 15 from Hwk-Prerace-Weight-Score (H-Idx)
233500         when  ws-wt-change not < 6
233600               subtract  8 from Hwk-Prerace-Weight-Score (H-Idx)
233700         when  ws-wt-change not < 1
233800               add       5 to  Hwk-Prerace-Weight-Score (H-Idx)
233900         when  ws-wt-change = 0
234000               continue
234100         when  ws-wt-change not < -9
234200               subtract  5 from Hwk-Prerace-Weight-Score (H-Idx)
234300         when  other
234400               subtract 20 from Hwk-Prerace-Weight-Score (H-Idx)
234500     end-evaluate.
234600     if       Hwk-Prerace-Weight-Score (H-Idx) < 0
234700              move zero to Hwk-Prerace-Weight-Score (H-Idx).
234800 al021-Exit.
234900     exit.
235000*
235100*    Late jockey/equipment switch, base 60 - a jockey change tempers
235200*    confidence, new kit (blinkers, tongue-tie) lifts it.
235300*    02/16/26 vbc - CR 547.  Was carrying the weight-change magnitude
235400*             table that belongs to al021 - spec's change score is the
235500*             jockey/equip-change test, base 60, -15/+10.
235600 al022-Change-Score.
235700     move     60 to Hwk-Prerace-Change-Score (H-Idx).
235800     if       Hwk-Jockey-Change (H-Idx) = "Y"
235900              subtract 15 from Hwk-Prerace-Change-Score (H-Idx).
236000     if       Hwk-Equip-Change (H-Idx) = "Y"
236100              add      10 to  Hwk-Prerace-Change-Score (H-Idx).
236200 al022-Exit.
236300     exit.
236400*
236500*    Wet track suitability, base 60 - shares ad035's any-past-top-3
236600*    test.
236700*    02/16/26 vbc - CR 547.  Required WEATHER=RAIN on top of the
236800*             track-condition test, a precondition spec does not call
236900*             for, and ran a 50/70/30 base/up/down instead of the
237000*             60/75/50 spec calls for.
237100 al030-Weather-Score.
237200     move     60 to Hwk-Prerace-Weather-Score (H-Idx).
237300     if       whd-track-cond = "SOFT" or whd-track-cond = "HEVY"
237400              perform zz062-Check-Top3-History thru zz062-Exit
237500              if   ws-top3-prior = "Y"
237600                   add 15 to Hwk-Prerace-Weather-Score (H-Idx)
237700              else
237800                   if  ws-has-starts = "Y"
237900                       subtract 10 from Hwk-Prerace-Weather-Score (H-Idx)
238000                   end-if
238100              end-if
238200     end-if.
238300 al030-Exit.
238400     exit.
238500*
238600*    Late betting move - how far the price has shifted off the
238700*    morning line since the market opened.
238800*    02/16/26 vbc - CR 547.  Was running the jockey/equip-change test
238900*             that belongs to al022 - spec's betting score reads
239000*             ODDS less OPENING-ODDS at 80/70/40/60.
239100 al023-Betting-Score.
239200     compute  ws-odds-move rounded =
239300              Hwk-Odds (H-Idx) - Hwk-Opening-Odds (H-Idx).
239400     evaluate true
239500         when  ws-odds-move < -1.0
239600               move 80 to Hwk-Prerace-Betting-Score (H-Idx)
239700         when  ws-odds-move < -0.3
239800               move 70 to Hwk-Prerace-Betting-Score (H-Idx)
239900         when  ws-odds-move > 1.0
240000               move 40 to Hwk-Prerace-Betting-Score (H-Idx)
240100         when  other
240200               move 60 to Hwk-Prerace-Betting-Score (H-Idx)
240300     end-evaluate.
240400 al023-Exit.
240500     exit.
240600*
240700 al050-Prerace-Race-Mean.
240800     move     zero to ws-sum1.
240900     perform  al051-Prerace-Mean-One thru al051-Exit
241000              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
241100     compute  Rmod-Prerace rounded = ws-sum1 / Rws-Horse-Count.
241200 al050-Exit.
241300     exit.
241400*
241500 al051-Prerace-Mean-One.
241600     add      Hwk-Prerace-Score (H-Idx) to ws-sum1.
241700 al051-Exit.
241800     exit.
241900*
242000*===================================================================*
242100*    AM010 - INTEGRATED OUTPUT                                      *
242200*===================================================================*
242300 am010-Integrate-Final-Scores section.
242400*******************************
242500     perform  am020-Weight-One-Horse thru am020-Exit
242600              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
242700     perform  am030-Sort-Final-Scores thru am030-Exit.
242800     perform  am040-Assign-Marks      thru am040-Exit.
242900     perform  am050-Race-Confidence   thru am050-Exit.
243000 am010-Exit.  exit section.
243100*
243200*    Hwk-Final-Score is the module weights dotted against each
243300*    horse's struck scores off Con-Module-Weights.
243400*    02/16/26 vbc - CR 547.  A non-candidate's Hwk-Dark-Score sits at
243500*             its aj011 initialised zero, not a dead-even mark - that
243600*             dragged the whole sum down for every horse the dark-
243700*             horse test never ran on.  Spec calls for 50 there.
243800 am020-Weight-One-Horse.
243900     if       Hwk-Dark-Candidate (H-Idx) = "N"
244000              move 50 to ws-temp-score
244100     else
244200              move Hwk-Dark-Score (H-Idx) to ws-temp-score.
244300     compute  Hwk-Final-Score (H-Idx) rounded =
244400              (Con-Wt-Basic    * Hwk-Basic-Final-Score  (H-Idx))
244500            + (Con-Wt-Jockey   * Hwk-Jockey-Compat-Score (H-Idx))
244600            + (Con-Wt-Perf     * Hwk-Perf-Rate-Score     (H-Idx))
244700            + (Con-Wt-Blood    * Hwk-Blood-Score         (H-Idx))
244800            + (Con-Wt-Ability  * Hwk-Ability-Score       (H-Idx))
244900            + (Con-Wt-Dark     * ws-temp-score)
245000            + (Con-Wt-Prerace  * Hwk-Prerace-Score       (H-Idx))
245100            + (Con-Wt-Market   * Hwk-Market-Score        (H-Idx)).
245200     if       Hwk-Final-Score (H-Idx) > 100 move 100  to Hwk-Final-Score
245300               (H-Idx).
245400     if       Hwk-Final-Score (H-Idx) < 0   move zero to Hwk-Final-Score
245500               (H-Idx).
245600 am020-Exit.
245700     exit.
245800*
245900*    Out-of-line selection sort, descending Hwk-Final-Score, ties
246000*    broken by lower Hwk-Number - Rws-Order-Tbl (N) holds the
246100*    Rws-Horse-Tbl subscript of the Nth-best horse.
246200 am030-Sort-Final-Scores.
246300     perform  am031-Init-Order-One thru am031-Exit
246400              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
246500     perform  am032-Sort-Pass thru am032-Exit
246600              varying ws-cnt1 from 1 by 1 until ws-cnt1 >
246700                        Rws-Horse-Count.
246800 am030-Exit.
246900     exit.
247000*
247100 am031-Init-Order-One.
247200*    Order-Tbl starts life natural order, subscript N holding horse N.
247300     move     H-Idx to Rws-Order-Tbl (H-Idx).
247400 am031-Exit.
247500     exit.
247600*
247700*    One selection-sort pass: find the best of the unsorted remainder
247800*    and swap it up to the front of that remainder.
247900 am032-Sort-Pass.
248000     move     ws-cnt1 to ws-best-idx.
248100     compute  ws-cnt2 = ws-cnt1 + 1.
248200     perform  am033-Find-Best thru am033-Exit
248300              varying ws-cnt3 from ws-cnt2 by 1 until ws-cnt3 >
248400                        Rws-Horse-Count.
248500     if       ws-best-idx not = ws-cnt1
248600              move Rws-Order-Tbl (ws-cnt1)    to ws-swap-idx
248700              move Rws-Order-Tbl (ws-best-idx) to Rws-Order-Tbl (ws-cnt1)
248800              move ws-swap-idx                to Rws-Order-Tbl
248900                        (ws-best-idx)
249000     end-if.
249100 am032-Exit.
249200     exit.
249300*
249400 am033-Find-Best.
249500     if       Hwk-Final-Score (Rws-Order-Tbl (ws-cnt3))
249600              > Hwk-Final-Score (Rws-Order-Tbl (ws-best-idx))
249700              move ws-cnt3 to ws-best-idx
249800     else
249900         if   Hwk-Final-Score (Rws-Order-Tbl (ws-cnt3))
250000              = Hwk-Final-Score (Rws-Order-Tbl (ws-best-idx))
250100             and Hwk-Number (Rws-Order-Tbl (ws-cnt3))
250200                 < Hwk-Number (Rws-Order-Tbl (ws-best-idx))
250300              move ws-cnt3 to ws-best-idx
250400         end-if
250500     end-if.
250600 am033-Exit.
250700     exit.
250800*
250900*    Marks - HON/TAI/ANA on the top 3 of the sorted order, else a
251000*    blank mark; a top pick under 60 turns the whole race NO-BET.
251100*    02/09/26 vbc - CR 541.  Cutoffs ran 90/82/76/70/64/58/48 with no
251200*             D tier at all - a top score of, say, 52 fell straight
251300*             through C to F.  Restored spec's 90/85/80/75/70/65/60/
251400*             50 nine-tier ladder, D included.
251500 am040-Assign-Marks.
251600     move     "N" to Rmod-No-Bet.
251700     move     Hwk-Final-Score (Rws-Order-Tbl (1)) to ws-temp-score.
251800     if       ws-temp-score < 60
251900              move "Y" to Rmod-No-Bet.
252000     perform  am041-Mark-One thru am041-Exit
252100              varying ws-cnt1 from 1 by 1 until ws-cnt1 >
252200                        Rws-Horse-Count.
252300     evaluate true
252400         when ws-temp-score not < 90  move "S+" to Rmod-Grade
252500         when ws-temp-score not < 85  move "S " to Rmod-Grade
252600         when ws-temp-score not < 80  move "A+" to Rmod-Grade
252700         when ws-temp-score not < 75  move "A " to Rmod-Grade
252800         when ws-temp-score not < 70  move "B+" to Rmod-Grade
252900         when ws-temp-score not < 65  move "B " to Rmod-Grade
253000         when ws-temp-score not < 60  move "C " to Rmod-Grade
253100         when ws-temp-score not < 50  move "D " to Rmod-Grade
253200         when other                  move "F " to Rmod-Grade
253300     end-evaluate.
253400 am040-Exit.
253500     exit.
253600*
253700 am041-Mark-One.
253800     move     Rws-Order-Tbl (ws-cnt1) to H-Idx.
253900     if       Rmod-No-Bet = "Y"
254000              if  ws-cnt1 = 1
254100                  move "x " to Hwk-Mark (H-Idx)
254200              else
254300                  move spaces to Hwk-Mark (H-Idx)
254400              end-if
254500     else
254600         evaluate ws-cnt1
254700             when 1   move "HO" to Hwk-Mark (H-Idx)
254800             when 2   move "TA" to Hwk-Mark (H-Idx)
254900             when 3   move "AN" to Hwk-Mark (H-Idx)
255000             when other move spaces to Hwk-Mark (H-Idx)
255100         end-evaluate
255200     end-if.
255300 am041-Exit.
255400     exit.
255500*
255600*    Race confidence - Sum of weight x min(1, moduleScore/100) across
255700*    every module mean already struck for this race.
255800 am050-Race-Confidence.
255900     move     zero to Rmod-Confidence.
256000     move     Con-Wt-Basic   to ws-wt-in.  move Rmod-Basic   to
256100               ws-score-in.
256200     perform  am052-Confid-Term thru am052-Exit.
256300     move     Con-Wt-Jockey  to ws-wt-in.  move Rmod-Jockey  to
256400               ws-score-in.
256500     perform  am052-Confid-Term thru am052-Exit.
256600     move     Con-Wt-Perf    to ws-wt-in.  move Rmod-Perf    to
256700               ws-score-in.
256800     perform  am052-Confid-Term thru am052-Exit.
256900     move     Con-Wt-Blood   to ws-wt-in.  move Rmod-Blood   to
257000               ws-score-in.
257100     perform  am052-Confid-Term thru am052-Exit.
257200     move     Con-Wt-Ability to ws-wt-in.  move Rmod-Ability to
257300               ws-score-in.
257400     perform  am052-Confid-Term thru am052-Exit.
257500     move     Con-Wt-Dark    to ws-wt-in.  move Rmod-Dark    to
257600               ws-score-in.
257700     perform  am052-Confid-Term thru am052-Exit.
257800     move     Con-Wt-Prerace to ws-wt-in.  move Rmod-Prerace to
257900               ws-score-in.
258000     perform  am052-Confid-Term thru am052-Exit.
258100     move     Con-Wt-Market  to ws-wt-in.  move Rmod-Market  to
258200               ws-score-in.
258300     perform  am052-Confid-Term thru am052-Exit.
258400 am050-Exit.
258500     exit.
258600*
258700*    weight x min(1, moduleScore/100), accumulated into Rmod-Confidence.
258800 am052-Confid-Term.
258900     compute  ws-sum2 rounded = ws-wt-in * ws-score-in / 100.
259000     if       ws-sum2 > ws-wt-in
259100              move ws-wt-in to ws-sum2.
259200     add      ws-sum2 to Rmod-Confidence.
259300 am052-Exit.
259400     exit.
259500*
259600*===================================================================*
259700*    AN010 - INVESTMENT CALCULATOR                                  *
259800*===================================================================*
259900 an010-Build-Investment-Plan section.
260000*******************************
260100     move     zero to Rws-Bet-Count Tot-Race-Stake.
260200     perform  an020-Gather-Candidates thru an020-Exit.
260300     if       ws-candidate-cnt not = zero
260400              perform an030-Size-Kelly-Bets thru an030-Exit
260500              perform an041-Sort-By-Confid  thru an041-Exit
260600              perform an042-Cap-High-Risk   thru an042-Exit
260700              perform an040-Scale-To-Budget thru an040-Exit
260800     end-if.
260900 an010-Exit.  exit section.
261000*
261100*    Candidates: the sorted top 3 scoring 70+, plus any recommended
261200*    dark horse scoring 75+ not already on the list - table capped
261300*    at 6 (ws-candidate-tbl's size).
261400 an020-Gather-Candidates.
261500     move     zero to ws-candidate-cnt.
261600     perform  an021-Add-Top-Pick thru an021-Exit
261700              varying ws-cnt1 from 1 by 1
261800              until ws-cnt1 > 3 or ws-cnt1 > Rws-Horse-Count.
261900     perform  an022-Add-Dark-One thru an022-Exit
262000              varying H-Idx from 1 by 1 until H-Idx > Rws-Horse-Count.
262100 an020-Exit.
262200     exit.
262300*
262400 an021-Add-Top-Pick.
262500     move     Rws-Order-Tbl (ws-cnt1) to H-Idx.
262600     if       Hwk-Final-Score (H-Idx) not < 70
262700         and  ws-candidate-cnt < 6
262800              add 1 to ws-candidate-cnt
262900              move H-Idx to wcd-horse-idx (ws-candidate-cnt)
263000              move "T" to wcd-source (ws-candidate-cnt)
263100     end-if.
263200 an021-Exit.
263300     exit.
263400*
263500 an022-Add-Dark-One.
263600     if       Hwk-Dark-Recommended (H-Idx) = "Y"
263700         and  Hwk-Dark-Score (H-Idx) not < 75
263800         and  ws-candidate-cnt < 6
263900              perform an023-Check-Dup thru an023-Exit
264000              if  ws-found-flag = "N"
264100                  add 1 to ws-candidate-cnt
264200                  move H-Idx to wcd-horse-idx (ws-candidate-cnt)
264300                  move "D" to wcd-source (ws-candidate-cnt)
264400              end-if
264500     end-if.
264600 an022-Exit.
264700     exit.
264800*
264900 an023-Check-Dup.
265000     move     "N" to ws-found-flag.
265100     perform  an023x-Check-One thru an023x-Exit
265200              varying ws-cand-idx from 1 by 1
265300              until ws-cand-idx > ws-candidate-cnt.
265400 an023-Exit.
265500     exit.
265600*
265700 an023x-Check-One.
265800     if       wcd-horse-idx (ws-cand-idx) = H-Idx
265900              move "Y" to ws-found-flag.
266000 an023x-Exit.
266100     exit.
266200*
266300*    Per-candidate Kelly sizing - a WIN and a PLACE line are built for
266400*    every candidate off the one confidence/risk read, an031a doing
266500*    the actual Kelly-to-amount work common to both bet types.
266600 an030-Size-Kelly-Bets.
266700     move     zero to Rws-Bet-Count.
266800     perform  an031-Size-One-Bet thru an031-Exit
266900              varying ws-cand-idx from 1 by 1
267000              until ws-cand-idx > ws-candidate-cnt.
267100 an030-Exit.
267200     exit.
267300*
267400 an031-Size-One-Bet.
267500     move     wcd-horse-idx (ws-cand-idx) to H-Idx.
267600     move     Hwk-Odds (H-Idx) to ws-est-odds.
267700     compute  ws-win-prob rounded = Hwk-Final-Score (H-Idx) / 1000.
267800     if       wcd-source (ws-cand-idx) = "D"
267900              compute ws-win-prob rounded = ws-win-prob * 0.7.
268000     if       ws-win-prob > 0.50  move 0.50 to ws-win-prob.
268100     if       ws-win-prob < 0.01  move 0.01 to ws-win-prob.
268200     compute  ws-place-prob rounded = ws-win-prob * 3.
268300     if       ws-place-prob > 0.80 move 0.80 to ws-place-prob.
268400     compute  ws-place-odds rounded = ws-est-odds * 0.4.
268500     evaluate true
268600         when  Hwk-Popularity (H-Idx) not > 3
268700               move 0.1   to ws-popularity-bonus
268800         when  Hwk-Popularity (H-Idx) not > 6
268900               move zero  to ws-popularity-bonus
269000         when  other
269100               move -0.1  to ws-popularity-bonus
269200     end-evaluate.
269300     compute  ws-bet-confidence rounded =
269400              (Hwk-Final-Score (H-Idx) / 100) + ws-popularity-bonus.
269500     if       ws-bet-confidence > 1.0 move 1.0 to ws-bet-confidence.
269600     if       ws-bet-confidence < 0.1 move 0.1 to ws-bet-confidence.
269700     evaluate true
269800         when  ws-bet-confidence not < 0.8 and ws-est-odds not > 5.0
269900               move "LOW   " to ws-bet-risk
270000         when  ws-bet-confidence not < 0.6 and ws-est-odds not > 15.0
270100               move "MEDIUM" to ws-bet-risk
270200         when  other
270300               move "HIGH  " to ws-bet-risk
270400     end-evaluate.
270500     move     "WIN  "      to ws-bet-type-in.
270600     move     ws-est-odds  to ws-bet-odds-in.
270700     move     ws-win-prob  to ws-bet-prob-in.
270800     move     1.0          to ws-bet-mult-in.
270900     perform  an031a-Size-One-Line thru an031a-Exit.
271000     move     "PLACE"      to ws-bet-type-in.
271100     move     ws-place-odds to ws-bet-odds-in.
271200     move     ws-place-prob to ws-bet-prob-in.
271300     move     1.2          to ws-bet-mult-in.
271400     perform  an031a-Size-One-Line thru an031a-Exit.
271500 an031-Exit.
271600     exit.
271700*
271800*    Kelly-to-amount for one bet type off the candidate's H-Idx - the
271900*    line is only written when the damped edge clears 0.01 (CR 533).
272000 an031a-Size-One-Line.
272100     compute  ws-q = 1 - ws-bet-prob-in.
272200     compute  ws-b = ws-bet-odds-in - 1.
272300     if       ws-bet-odds-in not > 1 or ws-bet-prob-in not > 0
272400              move zero to ws-kelly-f
272500     else
272600              compute ws-kelly-f rounded =
272700                      ((ws-b * ws-bet-prob-in) - ws-q) / ws-b
272800     end-if.
272900     compute  ws-damped-f rounded = ws-kelly-f * Con-Kelly-Damping.
273000     if       ws-damped-f < 0            move zero           to
273100               ws-damped-f.
273200     if       ws-damped-f > Con-Kelly-Cap move Con-Kelly-Cap to
273300               ws-damped-f.
273400     if       ws-damped-f > 0.01
273500              add 1 to Rws-Bet-Count
273600              move Rws-Bet-Count to B-Idx
273700              move ws-damped-f to Bwk-Kelly-Frac (B-Idx)
273800              compute ws-trunc-value = ws-damped-f * Con-Daily-Limit *
273900                       ws-bet-mult-in
274000              move ws-trunc-hundreds to ws-cnt1
274100              compute Bwk-Amount (B-Idx) = ws-cnt1 * 100
274200              if   Bwk-Amount (B-Idx) < Con-Min-Bet
274300                   move Con-Min-Bet to Bwk-Amount (B-Idx)
274400              end-if
274500              if   Bwk-Amount (B-Idx) > Con-Single-Bet-Cap
274600                   move Con-Single-Bet-Cap to Bwk-Amount (B-Idx)
274700              end-if
274800              move H-Idx           to Bwk-Horse-Idx  (B-Idx)
274900              move ws-bet-type-in   to Bwk-Bet-Type   (B-Idx)
275000              compute Bwk-Exp-Value (B-Idx) rounded =
275100                      (ws-bet-prob-in * ws-bet-odds-in) - 1
275200              move ws-bet-confidence to Bwk-Confidence (B-Idx)
275300              move ws-bet-risk       to Bwk-Risk-Level (B-Idx)
275400     end-if.
275500 an031a-Exit.
275600     exit.
275700*
275800*    Descending-confidence emission order - out-of-line selection
275900*    sort, same idiom as am030's final-score sort.
276000 an041-Sort-By-Confid.
276100     perform  an041a-Sort-Pass thru an041a-Exit
276200              varying ws-cnt1 from 1 by 1 until ws-cnt1 > Rws-Bet-Count.
276300 an041-Exit.
276400     exit.
276500*
276600 an041a-Sort-Pass.
276700     move     ws-cnt1 to ws-best-idx.
276800     compute  ws-cnt2 = ws-cnt1 + 1.
276900     perform  an041b-Find-Best thru an041b-Exit
277000              varying ws-cnt3 from ws-cnt2 by 1 until ws-cnt3 >
277100                        Rws-Bet-Count.
277200     if       ws-best-idx not = ws-cnt1
277300              move Bwk-Horse-Idx  (ws-cnt1)     to ws-bs-horse-idx
277400              move Bwk-Bet-Type   (ws-cnt1)     to ws-bs-bet-type
277500              move Bwk-Amount     (ws-cnt1)     to ws-bs-amount
277600              move Bwk-Kelly-Frac (ws-cnt1)     to ws-bs-kelly-frac
277700              move Bwk-Exp-Value  (ws-cnt1)     to ws-bs-exp-value
277800              move Bwk-Confidence (ws-cnt1)     to ws-bs-confidence
277900              move Bwk-Risk-Level (ws-cnt1)     to ws-bs-risk-level
278000*             swap table rows ws-cnt1 / ws-best-idx entry by entry
278100              move Bwk-Horse-Idx  (ws-best-idx) to Bwk-Horse-Idx
278200                        (ws-cnt1)
278300              move Bwk-Bet-Type   (ws-best-idx) to Bwk-Bet-Type
278400                        (ws-cnt1)
278500              move Bwk-Amount     (ws-best-idx) to Bwk-Amount
278600                        (ws-cnt1)
278700              move Bwk-Kelly-Frac (ws-best-idx) to Bwk-Kelly-Frac
278800                        (ws-cnt1)
278900              move Bwk-Exp-Value  (ws-best-idx) to Bwk-Exp-Value
279000                        (ws-cnt1)
279100              move Bwk-Confidence (ws-best-idx) to Bwk-Confidence
279200                        (ws-cnt1)
279300              move Bwk-Risk-Level (ws-best-idx) to Bwk-Risk-Level
279400                        (ws-cnt1)
279500              move ws-bs-horse-idx              to Bwk-Horse-Idx
279600                        (ws-best-idx)
279700              move ws-bs-bet-type               to Bwk-Bet-Type
279800                        (ws-best-idx)
279900              move ws-bs-amount                 to Bwk-Amount
280000                        (ws-best-idx)
280100              move ws-bs-kelly-frac             to Bwk-Kelly-Frac
280200                        (ws-best-idx)
280300              move ws-bs-exp-value              to Bwk-Exp-Value
280400                        (ws-best-idx)
280500              move ws-bs-confidence             to Bwk-Confidence
280600                        (ws-best-idx)
280700              move ws-bs-risk-level             to Bwk-Risk-Level
280800                        (ws-best-idx)
280900     end-if.
281000 an041a-Exit.
281100     exit.
281200*
281300 an041b-Find-Best.
281400     if       Bwk-Confidence (ws-cnt3) > Bwk-Confidence (ws-best-idx)
281500              move ws-cnt3 to ws-best-idx.
281600 an041b-Exit.
281700     exit.
281800*
281900*    At most 2 HIGH-risk lines survive - later (lower-confidence)
282000*    HIGH entries beyond the cap are dropped, the table compacted.
282100 an042-Cap-High-Risk.
282200     move     zero to ws-high-risk-cnt.
282300     move     zero to ws-cnt2.
282400     perform  an042x-Keep-One thru an042x-Exit
282500              varying ws-cnt1 from 1 by 1 until ws-cnt1 > Rws-Bet-Count.
282600     move     ws-cnt2 to Rws-Bet-Count.
282700 an042-Exit.
282800     exit.
282900*
283000 an042x-Keep-One.
283100     move     "Y" to ws-found-flag.
283200     if       Bwk-Risk-Level (ws-cnt1) = "HIGH  "
283300              add 1 to ws-high-risk-cnt
283400              if   ws-high-risk-cnt > 2
283500                   move "N" to ws-found-flag
283600              end-if
283700     end-if.
283800     if       ws-found-flag = "Y"
283900              add  1 to ws-cnt2
284000              if   ws-cnt2 not = ws-cnt1
284100                   move Bwk-Horse-Idx  (ws-cnt1) to Bwk-Horse-Idx
284200                             (ws-cnt2)
284300                   move Bwk-Bet-Type   (ws-cnt1) to Bwk-Bet-Type
284400                             (ws-cnt2)
284500                   move Bwk-Amount     (ws-cnt1) to Bwk-Amount
284600                             (ws-cnt2)
284700                   move Bwk-Kelly-Frac (ws-cnt1) to Bwk-Kelly-Frac
284800                             (ws-cnt2)
284900                   move Bwk-Exp-Value  (ws-cnt1) to Bwk-Exp-Value
285000                             (ws-cnt2)
285100                   move Bwk-Confidence (ws-cnt1) to Bwk-Confidence
285200                             (ws-cnt2)
285300                   move Bwk-Risk-Level (ws-cnt1) to Bwk-Risk-Level
285400                             (ws-cnt2)
285500              end-if
285600     end-if.
285700 an042x-Exit.
285800     exit.
285900*
286000*    Scale the surviving lines to fit the day's budget, truncate each
286100*    to the nearest 100 yen, and roll the stakes into the run totals.
286200 an040-Scale-To-Budget.
286300     move     zero to ws-budget-total.
286400     perform  an043-Sum-One thru an043-Exit
286500              varying ws-cnt1 from 1 by 1 until ws-cnt1 > Rws-Bet-Count.
286600     if       ws-budget-total > Con-Daily-Limit
286700              compute ws-budget-scale rounded =
286800                      Con-Daily-Limit / ws-budget-total
286900     else
287000              move 1 to ws-budget-scale
287100     end-if.
287200     perform  an044-Scale-One thru an044-Exit
287300              varying ws-cnt1 from 1 by 1 until ws-cnt1 > Rws-Bet-Count.
287400 an040-Exit.
287500     exit.
287600*
287700 an043-Sum-One.
287800     add      Bwk-Amount (ws-cnt1) to ws-budget-total.
287900 an043-Exit.
288000     exit.
288100*
288200 an044-Scale-One.
288300     compute  ws-trunc-value = Bwk-Amount (ws-cnt1) * ws-budget-scale.
288400     move     ws-trunc-hundreds to ws-cnt3.
288500     compute  Bwk-Amount (ws-cnt1) = ws-cnt3 * 100.
288600     if       Bwk-Amount (ws-cnt1) < Con-Min-Bet
288700              move Con-Min-Bet to Bwk-Amount (ws-cnt1).
288800     add      1 to Tot-Bet-Lines.
288900     add      Bwk-Amount (ws-cnt1) to Tot-Stake Tot-Race-Stake.
289000 an044-Exit.
289100     exit.
289200*
289300*===================================================================*
289400*    AO010 - REPORT SECTION WRITE-UP, ONE SECTION PER RACE          *
289500*===================================================================*
289600 ao010-Write-Race-Section   section.
289700*******************************
289800     if       Val-Race-Valid = "Y"
289900              perform ao020-Write-Pick-One thru ao020-Exit
290000                      varying ws-cnt1 from 1 by 1
290100                      until ws-cnt1 > 3 or ws-cnt1 > Rws-Horse-Count
290200     else
290300              perform ao021-Write-Rejected thru ao021-Exit
290400     end-if.
290500     perform  ao030-Write-Bet-One thru ao030-Exit
290600              varying ws-cnt1 from 1 by 1 until ws-cnt1 > Rws-Bet-Count.
290700 ao010-Exit.  exit section.
290800*
290900 ao020-Write-Pick-One.
291000     move     Rws-Order-Tbl (ws-cnt1) to H-Idx.
291100     move     whd-race-id             to Det-Race-Id.
291200     move     Hwk-Mark        (H-Idx) to Det-Mark.
291300     move     Hwk-Number      (H-Idx) to Det-Horse-Number.
291400     move     Hwk-Name        (H-Idx) to Det-Horse-Name.
291500     move     Hwk-Final-Score (H-Idx) to Det-Final-Score.
291600     move     Hwk-Rank-Letter (H-Idx) to Det-Rank-Letter.
291700     move     Hwk-Invest-Flag (H-Idx) to Det-Invest-Flag.
291800     generate hr-pick-detail.
291900 ao020-Exit.
292000     exit.
292100*
292200*    No runner cleared validation - one dummy line marks the card
292300*    rejected rather than aborting the whole race.
292400 ao021-Write-Rejected.
292500     move     whd-race-id     to Det-Race-Id.
292600     move     "NB"            to Det-Mark.
292700     move     zero            to Det-Horse-Number.
292800     move     "REJECTED"      to Det-Horse-Name.
292900     move     zero            to Det-Final-Score.
293000     move     spaces          to Det-Rank-Letter.
293100     move     "REJECTED  "    to Det-Invest-Flag.
293200     generate hr-pick-detail.
293300 ao021-Exit.
293400     exit.
293500*
293600 ao030-Write-Bet-One.
293700     move     Bwk-Horse-Idx (ws-cnt1) to H-Idx.
293800     move     whd-race-id             to Bet-Race-Id.
293900     move     Hwk-Name (H-Idx)        to Bet-Horse-Name.
294000     move     Bwk-Bet-Type     (ws-cnt1) to Bet-Type.
294100     move     Bwk-Amount       (ws-cnt1) to Bet-Amount.
294200     move     Bwk-Kelly-Frac   (ws-cnt1) to Bet-Kelly-Fraction.
294300     move     Bwk-Exp-Value    (ws-cnt1) to Bet-Expected-Value.
294400     move     Bwk-Risk-Level   (ws-cnt1) to Bet-Risk-Level.
294500     generate hr-bet-detail.
294600 ao030-Exit.
294700     exit.
294800*
294900*===================================================================*
295000*    AZ010 - GRAND TOTALS                                           *
295100*===================================================================*
295200 az010-Write-Grand-Totals   section.
295300*******************************
295400     if       Tot-Stake < Con-Daily-Limit
295500              compute Tot-Budget-Remaining = Con-Daily-Limit - Tot-Stake
295600     else
295700              move zero to Tot-Budget-Remaining
295800     end-if.
295900     terminate hr-recommendation-report.
296000 az010-Exit.  exit section.
296100*
296200*===================================================================*
296300*    ZZ - HOUSEKEEPING : FILE READS AND CLOSE                       *
296400*===================================================================*
296500 zz040-Read-Race             section.
296600*******************************
296700     read     Race-File
296800         at end
296900              set Fs-Race-Eof to true
297000     end-read.
297100 zz040-Exit.  exit section.
297200*
297300 zz041-Read-Horse            section.
297400*******************************
297500     read     Horse-File
297600         at end
297700              set Fs-Horse-Eof to true
297800     end-read.
297900 zz041-Exit.  exit section.
298000*
298100 zz042-Read-Perf             section.
298200*******************************
298300     read     Perf-File
298400         at end
298500              set Fs-Perf-Eof to true
298600     end-read.
298700 zz042-Exit.  exit section.
298800*
298900 zz010-Close-Hr-Files        section.
299000*******************************
299100     close    Race-File Horse-File Perf-File.
299200     close    Report-File.
299300 zz010-Exit.  exit section.
299400*
