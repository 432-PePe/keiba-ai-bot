000100*******************************************
000200*                                          *
000300*  Working Storage For Bet-Line,          *
000400*   Sourced Into Hr-Bet-Detail By          *
000500*   ao010-Write-Race-Section              *
000600*******************************************
000700*  Line image 55 bytes.
000800*
001000* 06/01/26 vbc - Created.
001100*
001200 01  HR-Bet-Record.
001300     03  Bet-Race-Id           pic x(8).
001400     03  Bet-Horse-Name        pic x(20).
001500*    WIN or PLACE
001600     03  Bet-Type              pic x(5).
001700*    yen, multiple of 100 - an030
001800     03  Bet-Amount            pic 9(5).
001900*    damped Kelly fraction - an030
002000     03  Bet-Kelly-Fraction    pic 9v9(4).
002100*    (p x odds) - 1, signed - an030
002200     03  Bet-Expected-Value    pic s9v99.
002300*    LOW / MEDIUM / HIGH - an030
002400     03  Bet-Risk-Level        pic x(6).
002500     03  filler                pic x(3).
002600*
