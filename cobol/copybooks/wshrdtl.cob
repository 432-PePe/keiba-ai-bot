000100*******************************************
000200*                                          *
000300*  Working Storage For Recommendation     *
000400*   Pick-Line, Sourced Into Hr-Pick-Detail *
000500*   By ao010-Write-Race-Section            *
000600*******************************************
000700*  Line image 50 bytes.
000800*
001000* 06/01/26 vbc - Created.
001100*
001200 01  HR-Detail-Record.
001300     03  Det-Race-Id           pic x(8).
001400*    HON/TAI/ANA for 1st/2nd/3rd pick, NB for No-Bet - am040
001500     03  Det-Mark              pic x(2).
001600     03  Det-Horse-Number      pic 9(2).
001700     03  Det-Horse-Name        pic x(20).
001800*    0-100, 2 decimals - am020
001900     03  Det-Final-Score       pic 9(3)v99.
002000*    S+,S,A+,A,B+,B,C,D,E - ad070
002100     03  Det-Rank-Letter       pic x(2).
002200*    STRONG-BUY/BUY/HOLD/AVOID - ad080
002300     03  Det-Invest-Flag       pic x(10).
002400     03  filler                pic x(1).
002500*
