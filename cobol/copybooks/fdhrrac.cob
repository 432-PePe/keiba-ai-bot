000100*    Race header input file
000200 fd  Race-File.
000300 copy "wshrrac.cob".
000400*
