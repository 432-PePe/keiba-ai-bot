000100*******************************************
000200*                                          *
000300*  Working Storage For Run Constants And  *
000400*   Lookup Tables Used Across All Of The  *
000500*   Analytical Sections In Hrrate         *
000600*******************************************
000700*  Tables are loaded once by aa015-Load-Tables; nothing here is read
000800*  from a file - there is no payroll-style param file for this batch.
000900*
001000* 07/01/26 vbc - Created.
001100* 12/01/26 vbc - Added Hr-Sire-Tbl (ah010 bloodline aptitude codes).
001200* 20/01/26 vbc - Con-Quality-Floor split out of ac010 for clarity.
001300*
001400 01  HR-Constants.
001500*    yen, per day - an040
001600     03  Con-Daily-Limit       pic 9(5)      comp-3 value 20000.
001700*    yen, per single bet - an030
001800     03  Con-Single-Bet-Cap    pic 9(5)      comp-3 value 5000.
001900*    yen, floor once a bet is considered - an030
002000     03  Con-Min-Bet           pic 9(5)      comp-3 value 100.
002100*    Kelly fraction damping factor - an030
002200     03  Con-Kelly-Damping     pic 9v9(4)    comp-3 value 0.2500.
002300*    Kelly fraction cap, after damping - an030
002400     03  Con-Kelly-Cap         pic 9v9(4)    comp-3 value 0.1000.
002500*    overall quality score must be >= this to pass ac010
002600     03  Con-Quality-Floor     pic 9v9(4)    comp-3 value 0.9400.
002700*
002800*    Integrated-output module weights, am020 - sum to 1.00
002900     03  Con-Module-Weights.
003000         05  Con-Wt-Basic      pic 9v99      comp-3 value 0.20.
003100         05  Con-Wt-Jockey     pic 9v99      comp-3 value 0.22.
003200         05  Con-Wt-Perf       pic 9v99      comp-3 value 0.15.
003300         05  Con-Wt-Blood      pic 9v99      comp-3 value 0.15.
003400         05  Con-Wt-Ability    pic 9v99      comp-3 value 0.18.
003500         05  Con-Wt-Dark       pic 9v99      comp-3 value 0.05.
003600         05  Con-Wt-Prerace    pic 9v99      comp-3 value 0.03.
003700         05  Con-Wt-Market     pic 9v99      comp-3 value 0.02.
003750     03  filler                pic x(1).
003800*
003900*    Class hierarchy, MAIDEN low to G1 high - ae020, loaded by aa015
004000 01  HR-Class-Level-Tbl.
004100     03  Cls-Entry             occurs 8 times indexed by Cls-Idx.
004200         05  Cls-Code          pic x(6).
004300         05  Cls-Level         pic 9         comp.
004350     03  filler                pic x(1).
004400*
004500*    Sire-line distance/surface/class aptitude - ah010, loaded by aa015
004600 01  HR-Sire-Tbl.
004700     03  Sire-Entry            occurs 8 times indexed by Sire-Idx.
004800         05  Sire-Code             pic x(2).
004900         05  Sire-Dist-Short       pic 9v99  comp-3.
005000         05  Sire-Dist-Middle      pic 9v99  comp-3.
005100         05  Sire-Dist-Long        pic 9v99  comp-3.
005200*        Y/N - turf-inclined line {SS, ND}
005300         05  Sire-Turf-Line        pic x(1).
005400*        Y/N - dirt-inclined line {MP, SC}
005500         05  Sire-Dirt-Line        pic x(1).
005600*        Y/N - all-round line {NA}
005700         05  Sire-All-Round        pic x(1).
005800*        Y/N - G1-calibre line {SS, ND}
005900         05  Sire-G1-Calibre       pic x(1).
006000*        Y/N - stakes-calibre line {MP, NA}
006100         05  Sire-Stakes-Calibre   pic x(1).
006150     03  filler                pic x(1).
006200*
