000100*    Past-performance input, sorted by Rac-Id + Hrs-Number + Seq-No
000200     select  Perf-File    assign       "PERFFILE"
000300                          organization line sequential
000400                          status       Fs-Perf-File.
000500*
