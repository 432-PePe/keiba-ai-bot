000100*    Race header input, sorted by Rac-Id
000200     select  Race-File    assign       "RACEFILE"
000300                          organization line sequential
000400                          status       Fs-Race-File.
000500*
