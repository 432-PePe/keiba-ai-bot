000100*******************************************
000200*                                          *
000300*  Working Storage For One Race In Play   *
000400*   Horse table (Rws-Horse-Tbl), nested   *
000500*   past-performance table, every         *
000600*   analytical section's scratch scores,  *
000700*   the race totals and the validation    *
000800*   work area.  Loaded by ab010, scored   *
000900*   by ad010 thru al010, consumed by      *
001000*   am010 / an010 / ao010.                *
001100*******************************************
001200*
001300* 08/01/26 vbc - Created.
001400* 10/01/26 vbc - Perf table widened to 12, to match Hrs-Perf-Count.
001500* 14/01/26 vbc - Added module score fields section by section.
001600* 19/01/26 vbc - Added Dark/Market candidate flags for aj010/ak010.
001700* 22/01/26 vbc - Added HR-Race-Mod-Ws for am050 race confidence.
001750* 02/02/26 vbc - Rws-Bet-Tbl widened to 12, a WIN and a PLACE
001760*                line now build per an010 candidate (CR 533).
001770* 02/09/26 vbc - Added Hwk-Market-Value-Opp and the Rws-Value
001780*                count/index pair, ak010's top-5 opportunity
001790*                list (CR 541).
001800*
001900 01  HR-Race-Ws.
002000     03  Rws-Horse-Count           pic 99        comp.
002100     03  Rws-Horse-Tbl             occurs 18 times indexed by H-Idx.
002200         05  Hwk-Number            pic 9(2).
002300         05  Hwk-Name              pic x(20).
002400         05  Hwk-Age               pic 9(2).
002500         05  Hwk-Sex               pic x(1).
002600         05  Hwk-Barrier           pic 9(1).
002700         05  Hwk-Jockey-Name       pic x(12).
002800         05  Hwk-Trainer-Name      pic x(12).
002900         05  Hwk-Body-Weight       pic 9(3).
003000         05  Hwk-Weight-Change     pic s9(2).
003100         05  Hwk-Popularity        pic 9(2).
003200         05  Hwk-Odds              pic 9(3)v9(1).
003300         05  Hwk-Best-Class        pic x(6).
003400         05  Hwk-Combo-Races       pic 9(3).
003500         05  Hwk-Combo-Wins        pic 9(3).
003600         05  Hwk-Combo-Places      pic 9(3).
003700         05  Hwk-Sire-Line         pic x(2).
003800         05  Hwk-Paddock-Eval      pic x(1).
003900         05  Hwk-Jockey-Change     pic x(1).
004000         05  Hwk-Equip-Change      pic x(1).
004100         05  Hwk-Opening-Odds      pic 9(3)v9(1).
004200         05  Hwk-Perf-Count        pic 9(2)      comp.
004300*        most recent start is subscript 1 - same order as the file
004400         05  Hwk-Perf-Tbl          occurs 12 times indexed by P-Idx.
004500             07  Pwk-Finish-Pos    pic 9(2).
004600             07  Pwk-Field-Size    pic 9(2).
004700             07  Pwk-Distance-M    pic 9(4).
004800             07  Pwk-Surface       pic x(4).
004900             07  Pwk-Class         pic x(6).
005000             07  Pwk-Month         pic 9(2).
005100             07  Pwk-Last-3f-Time  pic 9(2)v9(1).
005150             07  Pwk-Prize-Money   pic 9(5).
005175             07  filler            pic x(1).
005300*        ad010 Basic analysis
005400         05  Hwk-Basic-Last-Score       pic 9(3)v99  comp-3.
005500         05  Hwk-Basic-Recent2-Score    pic 9(3)v99  comp-3.
005600         05  Hwk-Basic-Recent3-Score    pic 9(3)v99  comp-3.
005700         05  Hwk-Basic-Samecond-Score   pic 9(3)v99  comp-3.
005800         05  Hwk-Basic-Base-Score       pic 9(3)v99  comp-3.
005900         05  Hwk-Basic-Final-Score      pic 9(3)v99  comp-3.
006000         05  Hwk-Rank-Letter            pic x(2).
006100         05  Hwk-Invest-Flag            pic x(10).
006200*        ae010 Challenge judgment
006300         05  Hwk-Challenge-Level        pic 9        comp.
006400         05  Hwk-Challenge-Type         pic x(16).
006500         05  Hwk-Challenge-Prob         pic 9v9999   comp-3.
006600         05  Hwk-Challenge-Difficulty   pic 999v99   comp-3.
006700         05  Hwk-Challenge-Score        pic 9(3)v99  comp-3.
006800*        af010 Jockey/trainer analysis
006900         05  Hwk-Jockey-Hist-Score      pic 9(3)v99  comp-3.
007000         05  Hwk-Jockey-Indiv-Score     pic 9(3)v99  comp-3.
007100         05  Hwk-Jockey-Form-Score      pic 9(3)v99  comp-3.
007200         05  Hwk-Jockey-Fit-Score       pic 9(3)v99  comp-3.
007300         05  Hwk-Jockey-Compat-Score    pic 9(3)v99  comp-3.
007350         05  Hwk-Jockey-Rating          pic x(10).
007400*        ag010 Performance-rate analysis
007500         05  Hwk-Perf-Overall-Score     pic 9(3)v99  comp-3.
007600         05  Hwk-Perf-Distance-Score    pic 9(3)v99  comp-3.
007700         05  Hwk-Perf-Surface-Score     pic 9(3)v99  comp-3.
007800         05  Hwk-Perf-Class-Score       pic 9(3)v99  comp-3.
007900         05  Hwk-Perf-Recent-Score      pic 9(3)v99  comp-3.
008000         05  Hwk-Perf-Consist-Score     pic 9(3)v99  comp-3.
008100         05  Hwk-Perf-Rate-Score        pic 9(3)v99  comp-3.
008200*        ah010 Bloodline analysis
008300         05  Hwk-Blood-Distance-Score   pic 9(3)v99  comp-3.
008400         05  Hwk-Blood-Surface-Score    pic 9(3)v99  comp-3.
008500         05  Hwk-Blood-Class-Score      pic 9(3)v99  comp-3.
008600         05  Hwk-Blood-Score            pic 9(3)v99  comp-3.
008700*        ai010 Ability analysis
008800         05  Hwk-Ability-Speed-Score    pic 9(3)v99  comp-3.
008900         05  Hwk-Ability-Stamina-Score  pic 9(3)v99  comp-3.
009000         05  Hwk-Ability-Accel-Score    pic 9(3)v99  comp-3.
009100         05  Hwk-Ability-Season-Score   pic 9(3)v99  comp-3.
009200         05  Hwk-Ability-Score          pic 9(3)v99  comp-3.
009300*        aj010 Dark-horse analysis
009400         05  Hwk-Dark-Candidate         pic x(1).
009500         05  Hwk-Dark-Score             pic 9(3)v99  comp-3.
009600         05  Hwk-Dark-Exp-Value         pic s9v99    comp-3.
009700         05  Hwk-Dark-Confidence        pic 9v99     comp-3.
009800         05  Hwk-Dark-Recommended       pic x(1).
009900*        ak010 Market-efficiency analysis
010000         05  Hwk-Market-Value-Score     pic 9(3)v99  comp-3.
010100         05  Hwk-Market-Pattern-Score   pic 9(3)v99  comp-3.
010200         05  Hwk-Market-Movement-Score  pic 9(3)v99  comp-3.
010300         05  Hwk-Market-Score           pic 9(3)v99  comp-3.
010400         05  Hwk-Market-Value-Ratio     pic 9(3)v99  comp-3.
010450         05  Hwk-Market-Value-Opp       pic x(1).
010500         05  Hwk-Market-Assessment      pic x(17).
010600*        al010 Pre-race info analysis
010700         05  Hwk-Prerace-Paddock-Score  pic 9(3)v99  comp-3.
010800         05  Hwk-Prerace-Weight-Score   pic 9(3)v99  comp-3.
010900         05  Hwk-Prerace-Change-Score   pic 9(3)v99  comp-3.
011000         05  Hwk-Prerace-Weather-Score  pic 9(3)v99  comp-3.
011100         05  Hwk-Prerace-Betting-Score  pic 9(3)v99  comp-3.
011200         05  Hwk-Prerace-Score          pic 9(3)v99  comp-3.
011300*        am010 Integrated output
011400         05  Hwk-Final-Score            pic 9(3)v99  comp-3.
011500         05  Hwk-Final-Rank             pic 99       comp.
011600         05  Hwk-Mark                   pic x(2).
011650         05  filler                     pic x(1).
011700*
011800*    am030 sorted index (descending Hwk-Final-Score) - 1 = race favourite
011900     03  Rws-Order-Tbl                 occurs 18 times pic 99 comp.
012000*
012100*    aj010 - up to 3 recommended dark horses, by Rws-Horse-Tbl subscript
012200     03  Rws-Dark-Count                pic 9         comp.
012300     03  Rws-Dark-Idx-Tbl              occurs 3 times pic 99 comp.
012320*    ak010 - up to 5 value opportunities, by Rws-Horse-Tbl subscript
012330     03  Rws-Value-Count               pic 9         comp.
012340     03  Rws-Value-Idx-Tbl             occurs 5 times pic 99 comp.
012350     03  filler                        pic x(1).
012400*
012500*    an010 - the investment plan built for this race
012600     03  Rws-Bet-Count                 pic 99        comp.
012700     03  Rws-Bet-Tbl                   occurs 12 times indexed by B-Idx.
012800         05  Bwk-Horse-Idx             pic 99        comp.
012900         05  Bwk-Bet-Type              pic x(5).
013000         05  Bwk-Amount                pic 9(5)      comp-3.
013100         05  Bwk-Kelly-Frac            pic 9v9999    comp-3.
013200         05  Bwk-Exp-Value             pic s9v99     comp-3.
013300         05  Bwk-Confidence            pic 9v99      comp-3.
013400         05  Bwk-Risk-Level            pic x(6).
013450         05  filler                    pic x(1).
013500*
013600*    am050 - race-level module means, feed Race confidence & reporting
013700 01  HR-Race-Mod-Ws.
013800     03  Rmod-Basic                    pic 9(3)v99  comp-3.
013900     03  Rmod-Jockey                   pic 9(3)v99  comp-3.
014000     03  Rmod-Perf                     pic 9(3)v99  comp-3.
014100     03  Rmod-Blood                    pic 9(3)v99  comp-3.
014200     03  Rmod-Ability                  pic 9(3)v99  comp-3.
014300     03  Rmod-Dark                     pic 9(3)v99  comp-3.
014400     03  Rmod-Market                   pic 9(3)v99  comp-3.
014500     03  Rmod-Prerace                  pic 9(3)v99  comp-3.
014600     03  Rmod-Confidence               pic 9v9999   comp-3.
014700     03  Rmod-Grade                    pic x(2).
014800     03  Rmod-No-Bet                   pic x(1).
014850     03  filler                        pic x(1).
014900*
015000*    ac010 validation work area, rebuilt for every race read
015100 01  HR-Validate-Ws.
015200     03  Val-Struct-Errors             pic 99       comp.
015300     03  Val-Struct-Warnings           pic 99       comp.
015400     03  Val-Struct-Score              pic 9v9999   comp-3.
015500     03  Val-Race-Fields-Present       pic 9        comp.
015600     03  Val-Horse-Fields-Pct          pic 9v9999   comp-3.
015700     03  Val-Complete-Score            pic 9v9999   comp-3.
015800     03  Val-Consist-Errors            pic 99       comp.
015900     03  Val-Consist-Warnings          pic 99       comp.
016000     03  Val-Consist-Score             pic 9v9999   comp-3.
016100     03  Val-Overall-Score             pic 9v9999   comp-3.
016200     03  Val-Race-Valid                pic x(1).
016250     03  filler                        pic x(1).
016300*
016400*    az010 grand totals, live for the whole run
016500 01  HR-Run-Totals.
016600     03  Tot-Races-Read                pic 9(5)     comp.
016700     03  Tot-Races-Rejected            pic 9(5)     comp.
016800     03  Tot-Horses-Evaluated          pic 9(6)     comp.
016900     03  Tot-Bet-Lines                 pic 9(5)     comp.
017000     03  Tot-Stake                     pic 9(7)     comp-3.
017100     03  Tot-Budget-Remaining          pic 9(7)     comp-3.
017200     03  Tot-Race-Stake                pic 9(5)     comp-3.
017250     03  filler                        pic x(1).
017300*
