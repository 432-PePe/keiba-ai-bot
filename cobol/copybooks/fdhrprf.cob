000100*    Past-performance input file
000200 fd  Perf-File.
000300 copy "wshrprf.cob".
000400*
