000100*******************************************
000200*                                          *
000300*  Record Definition For Race Header File *
000400*     Keyed by Rac-Id (ascending, no dups)*
000500*******************************************
000600*  File size 80 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 11/01/26 vbc - Added Rac-Month (drives season lookup in ai030).
001000*
001100 01  HR-Race-Record.
001200*    unique race key, carried onto every Horse and Perf child record
001300     03  Rac-Id                pic x(8).
001400     03  Rac-Name              pic x(30).
001500*    course name, e.g. NAKAYAMA
001600     03  Rac-Track-Name        pic x(10).
001700*    G1,G2,G3,OP,3WIN,2WIN,1WIN,MAIDEN - see ae010 hierarchy table
001800     03  Rac-Class             pic x(6).
001900*    metres, range 1000-3600
002000     03  Rac-Distance-M        pic 9(4).
002100*    TURF or DIRT
002200     03  Rac-Surface           pic x(4).
002300*    GOOD / YLDG / SOFT / HEVY
002400     03  Rac-Track-Cond        pic x(4).
002500*    FINE / CLDY / RAIN
002600     03  Rac-Weather           pic x(4).
002700     03  Rac-Start-Time        pic x(5).
002800*    entries on this card, range 2-18
002900     03  Rac-Horse-Count       pic 9(2).
003000*    calendar month 01-12, drives ai030 season lookup
003100     03  Rac-Month             pic 9(2).
003200     03  filler                pic x(1).
003300*
