000100*******************************************
000200*                                          *
000300*  Record Definition For Horse Entry File *
000400*   Keyed by Rac-Id + Hrs-Number           *
000500*   HORSE-COUNT occurrences follow each    *
000600*   race header record on the file        *
000700*******************************************
000800*  File size 120 bytes.
000900*
001000* 04/01/26 vbc - Created.
001100* 09/01/26 vbc - Added Hrs-Opening-Odds, Hrs-Perf-Count for ak010/ag010.
001200* 15/01/26 vbc - Sire-line code widened to match bloodline table (ah010).
001300*
001400 01  HR-Horse-Record.
001500     03  Hrs-Race-Id           pic x(8).
001600*    saddle-cloth number, 01 thru Rac-Horse-Count
001700     03  Hrs-Number            pic 9(2).
001800     03  Hrs-Name              pic x(20).
001900*    years, range 2-10
002000     03  Hrs-Age               pic 9(2).
002100*    M = Male, F = Female, G = Gelding
002200     03  Hrs-Sex               pic x(1).
002300*    starting gate draw, 1-8
002400     03  Hrs-Barrier           pic 9(1).
002500     03  Hrs-Jockey-Name       pic x(12).
002600     03  Hrs-Trainer-Name      pic x(12).
002700     03  Hrs-Body-Weight       pic 9(3).
002800*    kg vs previous start, signed
002900     03  Hrs-Weight-Change     pic s9(2).
003000*    market rank, 1 = favourite
003100     03  Hrs-Popularity        pic 9(2).
003200*    decimal win odds
003300     03  Hrs-Odds              pic 9(3)v9(1).
003400*    highest class previously contested - same codes as Rac-Class
003500     03  Hrs-Best-Class        pic x(6).
003600*    jockey+trainer combination starts/wins/places - af010
003700     03  Hrs-Combo-Races       pic 9(3).
003800     03  Hrs-Combo-Wins        pic 9(3).
003900     03  Hrs-Combo-Places      pic 9(3).
004000*    SS,MP,SC,ND,NA,RB,NJ,OT - see ah010 sire-line tables
004100     03  Hrs-Sire-Line         pic x(2).
004200*    paddock grade A thru E - al010
004300     03  Hrs-Paddock-Eval      pic x(1).
004400*    Y/N late jockey change - al010
004500     03  Hrs-Jockey-Change     pic x(1).
004600*    Y/N equipment change - al010
004700     03  Hrs-Equip-Change      pic x(1).
004800*    morning-line odds - ak010/al010 movement
004900     03  Hrs-Opening-Odds      pic 9(3)v9(1).
005000*    count of past-performance records following, 0-12
005100     03  Hrs-Perf-Count        pic 9(2).
005200     03  filler                pic x(25).
005300*
